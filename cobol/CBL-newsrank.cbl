000100*===============================================================*
000200* PROGRAM NAME:    NEWSRANK
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/24/98 E ACKERMAN     CREATED - COMPREHENSIVE TWO-SOURCE      OMP-1097
000900*                         COMPETITION RANKING PER ACTIVE COMPANY  OMP-1097
001000* 06/30/99 T OKAFOR       ADDED PREVIOUS-MONTH RE-RANK FOR THE    OMP-1104
001100*                         RANK-MOVEMENT COLUMN                    OMP-1104
001200* 09/08/99 T OKAFOR       Y2K - PRIOR-MONTH ARITHMETIC VERIFIED   OMP-1111
001300*                         ACROSS A YEAR BOUNDARY (JAN ROLLBACK)   OMP-1111
001400* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
001500*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
001600* 07/26/04 E ACKERMAN     OPEN/PARM-READ NOW ONE PERFORM...       OMP-1367
001700*                         THRU RANGE; MISSING-PARM BRANCH NOW     OMP-1367
001800*                         GOES TO THE RANGE EXIT, PER SHOP        OMP-1367
001900*                         STANDARDS REVIEW                       OMP-1367
002000* 07/26/04 E ACKERMAN     TWO WORKING COUNTERS PULLED UP TO       OMP-1368
002100*                         77-LEVEL, PER SHOP STANDARDS REVIEW     OMP-1368
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  NEWSRANK.
002500 AUTHOR.        E ACKERMAN.
002600 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002700 DATE-WRITTEN.  11/24/98.
002800 DATE-COMPILED.
002900 SECURITY.      NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS PARM-CARD-STATUS.
004600*
004700     SELECT COMPANY-MASTER-FILE ASSIGN TO COMPFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS COMPANY-FILE-STATUS.
005000*
005100     SELECT RANKING-FILE ASSIGN TO RANKFILE
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS RANKING-FILE-STATUS.
005400*
005500     SELECT SORT-FILE ASSIGN TO SORTWK2.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  PARM-CARD-FILE
006200     RECORDING MODE IS F.
006300 01  PARM-CARD-RECORD                PIC X(07).
006400*---------------------------------------------------------------*
006500 FD  COMPANY-MASTER-FILE
006600     RECORDING MODE IS F.
006700     COPY COHDR.
006800*---------------------------------------------------------------*
006900 FD  RANKING-FILE
007000     RECORDING MODE IS F.
007100     COPY RKHDR.
007200*---------------------------------------------------------------*
007300 SD  SORT-FILE.
007400 01  SORT-RECORD.
007500     05  SR-COMBINED-SCORE            PIC 9(05).
007600     05  SR-COMPANY-NAME              PIC X(30).
007700     05  SR-SRCA-MENTIONS             PIC 9(07).
007800     05  SR-SRCA-RANK                 PIC 9(04).
007900     05  SR-SRCB-MENTIONS             PIC 9(07).
008000     05  SR-SRCB-RANK                  PIC 9(04).
008100     05  SR-FINAL-RANK                PIC 9(04).
008200     05  SR-PREV-RANK                 PIC 9(04).
008300     05  SR-RANK-CHANGE               PIC S9(04) USAGE COMP.
008400     05  SR-DIRECTION                 PIC X(04).
008500*---------------------------------------------------------------*
008600 WORKING-STORAGE SECTION.
008700*---------------------------------------------------------------*
008800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008900     05  PARM-CARD-STATUS            PIC X(02).
009000         88  PARM-CARD-OK                    VALUE '00'.
009100     05  COMPANY-FILE-STATUS         PIC X(02).
009200         88  COMPANY-FILE-OK                 VALUE '00'.
009300         88  COMPANY-FILE-EOF                VALUE '10'.
009400     05  RANKING-FILE-STATUS         PIC X(02).
009500         88  RANKING-FILE-OK                 VALUE '00'.
009600     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
009700         88  SORT-END-OF-FILE                VALUE 'Y'.
009800*---------------------------------------------------------------*
009900 01  WS-TARGET-MONTH                 PIC X(07).
010000 01  WS-TARGET-MONTH-PARTS REDEFINES WS-TARGET-MONTH.
010100     05  WS-TARGET-YEAR               PIC 9(04).
010200     05  FILLER                       PIC X(01).
010300     05  WS-TARGET-MM                 PIC 9(02).
010400 01  WS-PRIOR-MONTH                  PIC X(07).
010500*---------------------------------------------------------------*
010600* WS-PRIOR-YEAR AND WS-PRIOR-MM ARE STANDALONE WORK COUNTERS, NOT
010700* PART OF ANY LARGER GROUP, SO THEY ARE CARRIED AS 77-LEVEL ITEMS
010800* PER SHOP STANDARDS REVIEW.                             OMP-1368
010900*---------------------------------------------------------------*
011000 77  WS-PRIOR-YEAR                   PIC 9(04) USAGE COMP.
011100 77  WS-PRIOR-MM                     PIC 9(02) USAGE COMP.
011200*---------------------------------------------------------------*
011300 01  WS-CONTROL-TOTALS               USAGE IS COMP.
011400     05  WS-COMPANIES-RANKED         PIC 9(05) VALUE 0.
011500*---------------------------------------------------------------*
011600 01  WS-WORK-INDEXES                 USAGE IS COMP.
011700     05  WS-OUTER-IX                 PIC S9(05).
011800     05  WS-INNER-IX                 PIC S9(05).
011900*---------------------------------------------------------------*
012000* PER-COMPANY RANKING WORK TABLE.  SUBSCRIPTED 1 TO
012100* COT-TABLE-SIZE, PARALLEL TO THE COMPANY TABLE LOADED BELOW.
012200*---------------------------------------------------------------*
012300 01  WS-RANK-TABLE.
012400     05  WS-RANK-ENTRY OCCURS 5000 TIMES USAGE IS COMP.
012500         10  WS-SRCA-CUR-MENTIONS     PIC 9(07).
012600         10  WS-SRCB-CUR-MENTIONS     PIC 9(07).
012700         10  WS-SRCA-CUR-RANK         PIC 9(04).
012800         10  WS-SRCB-CUR-RANK         PIC 9(04).
012900         10  WS-COMBINED-CUR          PIC 9(05).
013000         10  WS-FINAL-CUR-RANK        PIC 9(04).
013100         10  WS-SRCA-PRV-MENTIONS     PIC 9(07).
013200         10  WS-SRCB-PRV-MENTIONS     PIC 9(07).
013300         10  WS-SRCA-PRV-RANK         PIC 9(04).
013400         10  WS-SRCB-PRV-RANK         PIC 9(04).
013500         10  WS-COMBINED-PRV          PIC 9(05).
013600         10  WS-FINAL-PRV-RANK        PIC 9(04).
013700*---------------------------------------------------------------*
013800 01  WS-RANK-CHANGE-CALC              PIC S9(04) USAGE COMP.
013900*---------------------------------------------------------------*
014000* IN-STORAGE TABLES - COMPANY TABLE LOADED DIRECTLY BELOW;
014100* MENTION TABLE HANDED BACK BY THE MENTLOAD SUBPROGRAM.
014200*---------------------------------------------------------------*
014300     COPY COTBL.
014400     COPY MNTBL.
014500*===============================================================*
014600 PROCEDURE DIVISION.
014700*---------------------------------------------------------------*
014800 0000-MAIN-PARAGRAPH.
014900*---------------------------------------------------------------*
015000     PERFORM 1000-OPEN-FILES THRU 1100-EXIT.
015100     PERFORM 1200-DERIVE-PRIOR-MONTH.
015200     PERFORM 2000-LOAD-ACTIVE-COMPANIES.
015300     CALL 'MENTLOAD' USING MNT-TABLE-SIZE, MNT-TABLE-INDEX,
015400                            MENTION-TABLE
015500     END-CALL.
015600     PERFORM 3000-BUILD-MENTION-COUNTS
015700         VARYING WS-OUTER-IX FROM 1 BY 1
015800         UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
015900     PERFORM 4000-RANK-CURRENT-MONTH.
016000     PERFORM 4500-RANK-PRIOR-MONTH.
016100     PERFORM 4800-SET-RANK-MOVEMENT
016200         VARYING WS-OUTER-IX FROM 1 BY 1
016300         UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
016400     SORT SORT-FILE
016500         ON ASCENDING KEY SR-COMBINED-SCORE
016600         INPUT PROCEDURE IS 5000-RELEASE-RANK-ENTRIES
016700         OUTPUT PROCEDURE IS 6000-WRITE-RANKING-FILE.
016800     PERFORM 7000-CLOSE-FILES.
016900     PERFORM 7900-DISPLAY-TOTALS.
017000     GOBACK.
017100*---------------------------------------------------------------*
017200 1000-OPEN-FILES.
017300*---------------------------------------------------------------*
017400     OPEN INPUT  PARM-CARD-FILE.
017500     OPEN INPUT  COMPANY-MASTER-FILE.
017600     OPEN OUTPUT RANKING-FILE.
017700*---------------------------------------------------------------*
017800 1100-READ-PARM-CARD.
017900*---------------------------------------------------------------*
018000     READ PARM-CARD-FILE
018100         AT END
018200             DISPLAY 'NEWSRANK - MISSING TARGET MONTH PARM'
018300             GO TO 1100-EXIT
018400     END-READ.
018500     MOVE PARM-CARD-RECORD           TO WS-TARGET-MONTH.
018600*---------------------------------------------------------------*
018700 1100-EXIT.
018800     EXIT.
018900*---------------------------------------------------------------*
019000 1200-DERIVE-PRIOR-MONTH.
019100*---------------------------------------------------------------*
019200     IF WS-TARGET-MM = 1
019300         COMPUTE WS-PRIOR-YEAR = WS-TARGET-YEAR - 1
019400         MOVE 12                     TO WS-PRIOR-MM
019500     ELSE
019600         MOVE WS-TARGET-YEAR          TO WS-PRIOR-YEAR
019700         COMPUTE WS-PRIOR-MM = WS-TARGET-MM - 1
019800     END-IF.
019900     MOVE WS-PRIOR-YEAR               TO WS-PRIOR-MONTH (1:4)
020000     MOVE '-'                         TO WS-PRIOR-MONTH (5:1)
020100     MOVE WS-PRIOR-MM                 TO WS-PRIOR-MONTH (6:2)
020200*---------------------------------------------------------------*
020300 2000-LOAD-ACTIVE-COMPANIES.
020400*---------------------------------------------------------------*
020500     MOVE 0                          TO COT-TABLE-SIZE.
020600     PERFORM 2100-READ-COMPANY-RECORD.
020700     PERFORM 2200-ADD-IF-ACTIVE
020800         UNTIL COMPANY-FILE-EOF.
020900*---------------------------------------------------------------*
021000 2100-READ-COMPANY-RECORD.
021100*---------------------------------------------------------------*
021200     READ COMPANY-MASTER-FILE
021300         AT END
021400             SET COMPANY-FILE-EOF TO TRUE
021500     END-READ.
021600*---------------------------------------------------------------*
021700 2200-ADD-IF-ACTIVE.
021800*---------------------------------------------------------------*
021900     IF CO-ACTIVE
022000         ADD 1                       TO COT-TABLE-SIZE
022100         MOVE CO-ID TO
022200             TC-COMPANY-ID (COT-TABLE-SIZE)
022300         MOVE CO-CLEANED-NAME TO
022400             TC-COMPANY-NAME (COT-TABLE-SIZE)
022500     END-IF.
022600     PERFORM 2100-READ-COMPANY-RECORD.
022700*---------------------------------------------------------------*
022800 3000-BUILD-MENTION-COUNTS.
022900*---------------------------------------------------------------*
023000     MOVE 0 TO WS-SRCA-CUR-MENTIONS (WS-OUTER-IX).
023100     MOVE 0 TO WS-SRCB-CUR-MENTIONS (WS-OUTER-IX).
023200     MOVE 0 TO WS-SRCA-PRV-MENTIONS (WS-OUTER-IX).
023300     MOVE 0 TO WS-SRCB-PRV-MENTIONS (WS-OUTER-IX).
023400     PERFORM 3050-TEST-ONE-MENTION-FOR-COMPANY
023500         VARYING WS-INNER-IX FROM 1 BY 1
023600             UNTIL WS-INNER-IX > MNT-TABLE-SIZE.
023700*---------------------------------------------------------------*
023800 3050-TEST-ONE-MENTION-FOR-COMPANY.
023900*---------------------------------------------------------------*
024000     IF TM-COMPANY-ID (WS-INNER-IX) =
024100             TC-COMPANY-ID (WS-OUTER-IX)
024200         EVALUATE TRUE
024300             WHEN TM-YEAR-MONTH (WS-INNER-IX) =
024400               WS-TARGET-MONTH
024500                 IF TM-SOURCE (WS-INNER-IX) = 'GDELT'
024600                     MOVE TM-MENTION-COUNT (WS-INNER-IX) TO
024700                         WS-SRCA-CUR-MENTIONS (WS-OUTER-IX)
024800                 ELSE
024900                   IF TM-SOURCE (WS-INNER-IX) = 'NEWSAPI'
025000                     MOVE TM-MENTION-COUNT (WS-INNER-IX) TO
025100                         WS-SRCB-CUR-MENTIONS (WS-OUTER-IX)
025200                   END-IF
025300                 END-IF
025400             WHEN TM-YEAR-MONTH (WS-INNER-IX) = WS-PRIOR-MONTH
025500                 IF TM-SOURCE (WS-INNER-IX) = 'GDELT'
025600                     MOVE TM-MENTION-COUNT (WS-INNER-IX) TO
025700                         WS-SRCA-PRV-MENTIONS (WS-OUTER-IX)
025800                 ELSE
025900                   IF TM-SOURCE (WS-INNER-IX) = 'NEWSAPI'
026000                     MOVE TM-MENTION-COUNT (WS-INNER-IX) TO
026100                         WS-SRCB-PRV-MENTIONS (WS-OUTER-IX)
026200                   END-IF
026300                 END-IF
026400         END-EVALUATE
026500     END-IF.
026600*---------------------------------------------------------------*
026700 4000-RANK-CURRENT-MONTH.
026800*---------------------------------------------------------------*
026900     PERFORM 4010-RANK-ONE-COMPANY-CURRENT
027000         VARYING WS-OUTER-IX FROM 1 BY 1
027100             UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
027200     PERFORM 4050-FINAL-RANK-ONE-CURRENT
027300         VARYING WS-OUTER-IX FROM 1 BY 1
027400             UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
027500*---------------------------------------------------------------*
027600 4010-RANK-ONE-COMPANY-CURRENT.
027700*---------------------------------------------------------------*
027800     MOVE 1 TO WS-SRCA-CUR-RANK (WS-OUTER-IX).
027900     MOVE 1 TO WS-SRCB-CUR-RANK (WS-OUTER-IX).
028000     PERFORM 4020-COMPARE-ONE-COMPANY-CUR
028100         VARYING WS-INNER-IX FROM 1 BY 1
028200             UNTIL WS-INNER-IX > COT-TABLE-SIZE.
028300     COMPUTE WS-COMBINED-CUR (WS-OUTER-IX) =
028400         WS-SRCA-CUR-RANK (WS-OUTER-IX) +
028500         WS-SRCB-CUR-RANK (WS-OUTER-IX).
028600*---------------------------------------------------------------*
028700 4020-COMPARE-ONE-COMPANY-CUR.
028800*---------------------------------------------------------------*
028900     IF WS-SRCA-CUR-MENTIONS (WS-INNER-IX) >
029000             WS-SRCA-CUR-MENTIONS (WS-OUTER-IX)
029100         ADD 1 TO WS-SRCA-CUR-RANK (WS-OUTER-IX)
029200     END-IF.
029300     IF WS-SRCB-CUR-MENTIONS (WS-INNER-IX) >
029400             WS-SRCB-CUR-MENTIONS (WS-OUTER-IX)
029500         ADD 1 TO WS-SRCB-CUR-RANK (WS-OUTER-IX)
029600     END-IF.
029700*---------------------------------------------------------------*
029800 4050-FINAL-RANK-ONE-CURRENT.
029900*---------------------------------------------------------------*
030000     MOVE 1 TO WS-FINAL-CUR-RANK (WS-OUTER-IX).
030100     PERFORM 4060-COMPARE-COMBINED-CUR
030200         VARYING WS-INNER-IX FROM 1 BY 1
030300             UNTIL WS-INNER-IX > COT-TABLE-SIZE.
030400*---------------------------------------------------------------*
030500 4060-COMPARE-COMBINED-CUR.
030600*---------------------------------------------------------------*
030700     IF WS-COMBINED-CUR (WS-INNER-IX) <
030800             WS-COMBINED-CUR (WS-OUTER-IX)
030900         ADD 1 TO WS-FINAL-CUR-RANK (WS-OUTER-IX)
031000     END-IF.
031100*---------------------------------------------------------------*
031200 4500-RANK-PRIOR-MONTH.
031300*---------------------------------------------------------------*
031400     PERFORM 4510-RANK-ONE-COMPANY-PRIOR
031500         VARYING WS-OUTER-IX FROM 1 BY 1
031600             UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
031700     PERFORM 4550-FINAL-RANK-ONE-PRIOR
031800         VARYING WS-OUTER-IX FROM 1 BY 1
031900             UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
032000*---------------------------------------------------------------*
032100 4510-RANK-ONE-COMPANY-PRIOR.
032200*---------------------------------------------------------------*
032300     MOVE 1 TO WS-SRCA-PRV-RANK (WS-OUTER-IX).
032400     MOVE 1 TO WS-SRCB-PRV-RANK (WS-OUTER-IX).
032500     PERFORM 4520-COMPARE-ONE-COMPANY-PRV
032600         VARYING WS-INNER-IX FROM 1 BY 1
032700             UNTIL WS-INNER-IX > COT-TABLE-SIZE.
032800     COMPUTE WS-COMBINED-PRV (WS-OUTER-IX) =
032900         WS-SRCA-PRV-RANK (WS-OUTER-IX) +
033000         WS-SRCB-PRV-RANK (WS-OUTER-IX).
033100*---------------------------------------------------------------*
033200 4520-COMPARE-ONE-COMPANY-PRV.
033300*---------------------------------------------------------------*
033400     IF WS-SRCA-PRV-MENTIONS (WS-INNER-IX) >
033500             WS-SRCA-PRV-MENTIONS (WS-OUTER-IX)
033600         ADD 1 TO WS-SRCA-PRV-RANK (WS-OUTER-IX)
033700     END-IF.
033800     IF WS-SRCB-PRV-MENTIONS (WS-INNER-IX) >
033900             WS-SRCB-PRV-MENTIONS (WS-OUTER-IX)
034000         ADD 1 TO WS-SRCB-PRV-RANK (WS-OUTER-IX)
034100     END-IF.
034200*---------------------------------------------------------------*
034300 4550-FINAL-RANK-ONE-PRIOR.
034400*---------------------------------------------------------------*
034500     MOVE 1 TO WS-FINAL-PRV-RANK (WS-OUTER-IX).
034600     PERFORM 4560-COMPARE-COMBINED-PRV
034700         VARYING WS-INNER-IX FROM 1 BY 1
034800             UNTIL WS-INNER-IX > COT-TABLE-SIZE.
034900*---------------------------------------------------------------*
035000 4560-COMPARE-COMBINED-PRV.
035100*---------------------------------------------------------------*
035200     IF WS-COMBINED-PRV (WS-INNER-IX) <
035300             WS-COMBINED-PRV (WS-OUTER-IX)
035400         ADD 1 TO WS-FINAL-PRV-RANK (WS-OUTER-IX)
035500     END-IF.
035600*---------------------------------------------------------------*
035700 4800-SET-RANK-MOVEMENT.
035800*---------------------------------------------------------------*
035900     IF WS-SRCA-PRV-MENTIONS (WS-OUTER-IX) = 0
036000        AND WS-SRCB-PRV-MENTIONS (WS-OUTER-IX) = 0
036100         MOVE 0 TO WS-FINAL-PRV-RANK (WS-OUTER-IX)
036200     END-IF.
036300*---------------------------------------------------------------*
036400 5000-RELEASE-RANK-ENTRIES SECTION.
036500*---------------------------------------------------------------*
036600     PERFORM 5100-RELEASE-ONE-ENTRY
036700         VARYING WS-OUTER-IX FROM 1 BY 1
036800         UNTIL WS-OUTER-IX > COT-TABLE-SIZE.
036900 5000-DUMMY     SECTION.
037000*---------------------------------------------------------------*
037100 5100-RELEASE-ONE-ENTRY.
037200*---------------------------------------------------------------*
037300     MOVE SPACE                      TO SORT-RECORD.
037400     MOVE WS-COMBINED-CUR (WS-OUTER-IX) TO SR-COMBINED-SCORE.
037500     MOVE TC-COMPANY-NAME (WS-OUTER-IX) TO SR-COMPANY-NAME.
037600     MOVE WS-SRCA-CUR-MENTIONS (WS-OUTER-IX) TO SR-SRCA-MENTIONS.
037700     MOVE WS-SRCA-CUR-RANK (WS-OUTER-IX)     TO SR-SRCA-RANK.
037800     MOVE WS-SRCB-CUR-MENTIONS (WS-OUTER-IX) TO SR-SRCB-MENTIONS.
037900     MOVE WS-SRCB-CUR-RANK (WS-OUTER-IX)     TO SR-SRCB-RANK.
038000     MOVE WS-FINAL-CUR-RANK (WS-OUTER-IX)    TO SR-FINAL-RANK.
038100     MOVE WS-FINAL-PRV-RANK (WS-OUTER-IX)    TO SR-PREV-RANK.
038200     IF WS-FINAL-PRV-RANK (WS-OUTER-IX) = 0
038300         MOVE 0                      TO SR-RANK-CHANGE
038400         MOVE 'NEW'                  TO SR-DIRECTION
038500     ELSE
038600         COMPUTE WS-RANK-CHANGE-CALC =
038700             WS-FINAL-PRV-RANK (WS-OUTER-IX) -
038800             WS-FINAL-CUR-RANK (WS-OUTER-IX)
038900         MOVE WS-RANK-CHANGE-CALC     TO SR-RANK-CHANGE
039000         EVALUATE TRUE
039100             WHEN WS-RANK-CHANGE-CALC > 0
039200                 MOVE 'UP'            TO SR-DIRECTION
039300             WHEN WS-RANK-CHANGE-CALC < 0
039400                 MOVE 'DOWN'          TO SR-DIRECTION
039500             WHEN OTHER
039600                 MOVE 'SAME'          TO SR-DIRECTION
039700         END-EVALUATE
039800     END-IF.
039900     RELEASE SORT-RECORD.
040000*---------------------------------------------------------------*
040100 6000-WRITE-RANKING-FILE SECTION.
040200*---------------------------------------------------------------*
040300     PERFORM 8200-RETURN-SORT-RECORD.
040400     PERFORM 6100-WRITE-ONE-RANKING-RECORD
040500         UNTIL SORT-END-OF-FILE.
040600 6000-DUMMY     SECTION.
040700*---------------------------------------------------------------*
040800 6100-WRITE-ONE-RANKING-RECORD.
040900*---------------------------------------------------------------*
041000     MOVE SPACE                      TO RK-RECORD.
041100     MOVE SR-COMPANY-NAME            TO RK-COMPANY-NAME.
041200     MOVE SR-SRCA-MENTIONS           TO RK-SRCA-MENTIONS.
041300     MOVE SR-SRCA-RANK               TO RK-SRCA-RANK.
041400     MOVE SR-SRCB-MENTIONS           TO RK-SRCB-MENTIONS.
041500     MOVE SR-SRCB-RANK               TO RK-SRCB-RANK.
041600     MOVE SR-COMBINED-SCORE          TO RK-COMBINED-SCORE.
041700     MOVE SR-FINAL-RANK              TO RK-FINAL-RANK.
041800     MOVE SR-PREV-RANK               TO RK-PREV-RANK.
041900     MOVE SR-RANK-CHANGE             TO RK-RANK-CHANGE.
042000     MOVE SR-DIRECTION               TO RK-DIRECTION.
042100     WRITE RK-RECORD.
042200     ADD 1                           TO WS-COMPANIES-RANKED.
042300     PERFORM 8200-RETURN-SORT-RECORD.
042400*---------------------------------------------------------------*
042500 7000-CLOSE-FILES.
042600*---------------------------------------------------------------*
042700     CLOSE PARM-CARD-FILE
042800           COMPANY-MASTER-FILE
042900           RANKING-FILE.
043000*---------------------------------------------------------------*
043100 7900-DISPLAY-TOTALS.
043200*---------------------------------------------------------------*
043300     DISPLAY 'NEWSRANK - RANKING COMPLETE FOR ', WS-TARGET-MONTH.
043400     DISPLAY '  COMPANIES RANKED  : ', WS-COMPANIES-RANKED.
043500*---------------------------------------------------------------*
043600 8200-RETURN-SORT-RECORD.
043700*---------------------------------------------------------------*
043800     RETURN SORT-FILE
043900         AT END
044000             SET SORT-END-OF-FILE TO TRUE.
