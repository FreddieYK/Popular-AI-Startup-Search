000100*===============================================================*
000200* PROGRAM NAME:    NEWSMOM
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/10/98 E ACKERMAN     CREATED - MONTH OVER MONTH MENTION      OMP-1076
000900*                         CHANGE PER ACTIVE COMPANY, NEWSAPI      OMP-1076
001000*                         (SOURCE B) RECORDS ONLY                 OMP-1076
001100* 02/19/99 T OKAFOR       ADDED N/A FORMATTING FOR ZERO-OVER-     OMP-1083
001200*                         ZERO AND MISSING-DATA CASES             OMP-1083
001300* 09/08/99 T OKAFOR       Y2K - PRIOR-MONTH ARITHMETIC VERIFIED   OMP-1090
001400*                         ACROSS A YEAR BOUNDARY (JAN ROLLBACK)   OMP-1090
001500* 07/12/04 E ACKERMAN     CHANGED ANALFILE OPEN FROM OUTPUT TO    OMP-1363
001600*                         EXTEND - NEWSYOY RUNS AHEAD OF THIS     OMP-1363
001700*                         PROGRAM IN THE CYCLE AND OPEN OUTPUT    OMP-1363
001800*                         WAS TRUNCATING ITS YOY RECORDS BEFORE   OMP-1363
001900*                         SUMRPT EVER SAW THEM                   OMP-1363
002000* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
002100*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
002200* 07/26/04 E ACKERMAN     OPEN/PARM-READ NOW ONE PERFORM...     OMP-1367
002300*                         THRU RANGE; MISSING-PARM BRANCH NOW   OMP-1367
002400*                         GOES TO THE RANGE EXIT, PER SHOP      OMP-1367
002500*                         STANDARDS REVIEW                      OMP-1367
002600* 07/26/04 E ACKERMAN     THREE WORKING COUNTERS PULLED UP TO   OMP-1368
002700*                         77-LEVEL, PER SHOP STANDARDS REVIEW   OMP-1368
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  NEWSMOM.
003100 AUTHOR.        E ACKERMAN.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  11/10/98.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS PARM-CARD-STATUS.
005200*
005300     SELECT COMPANY-MASTER-FILE ASSIGN TO COMPFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS COMPANY-FILE-STATUS.
005600*
005700     SELECT ANALYSIS-FILE ASSIGN TO ANALFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS ANALYSIS-FILE-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  PARM-CARD-FILE
006600     RECORDING MODE IS F.
006700 01  PARM-CARD-RECORD                PIC X(07).
006800*---------------------------------------------------------------*
006900 FD  COMPANY-MASTER-FILE
007000     RECORDING MODE IS F.
007100     COPY COHDR.
007200*---------------------------------------------------------------*
007300 FD  ANALYSIS-FILE
007400     RECORDING MODE IS F.
007500     COPY ANHDR.
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900* STANDALONE COUNTERS/SUBSCRIPTS CARRIED AS 77-LEVEL ITEMS PER
008000* SHOP STANDARDS REVIEW.                                OMP-1368
008100*---------------------------------------------------------------*
008200 77  WS-PRIOR-YEAR                   PIC 9(04) USAGE COMP.
008300 77  WS-PRIOR-MM                     PIC 9(02) USAGE COMP.
008400 77  WS-EDIT-SCAN-IX                 PIC S9(02) USAGE COMP.
008500*---------------------------------------------------------------*
008600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008700     05  PARM-CARD-STATUS            PIC X(02).
008800         88  PARM-CARD-OK                    VALUE '00'.
008900     05  COMPANY-FILE-STATUS         PIC X(02).
009000         88  COMPANY-FILE-OK                 VALUE '00'.
009100         88  COMPANY-FILE-EOF                VALUE '10'.
009200     05  ANALYSIS-FILE-STATUS        PIC X(02).
009300         88  ANALYSIS-FILE-OK                VALUE '00'.
009400*---------------------------------------------------------------*
009500 01  WS-TARGET-MONTH                 PIC X(07).
009600*---------------------------------------------------------------*
009700* ALTERNATE VIEW OF THE TARGET-MONTH PARM CARD, BROKEN OUT TO
009800* ITS YEAR/DASH/MONTH COMPONENTS FOR THE ROLLBACK ARITHMETIC
009900* BELOW.
010000*---------------------------------------------------------------*
010100 01  WS-TARGET-MONTH-PARTS REDEFINES WS-TARGET-MONTH.
010200     05  WS-TARGET-YEAR               PIC 9(04).
010300     05  FILLER                       PIC X(01).
010400     05  WS-TARGET-MM                 PIC 9(02).
010500 01  WS-PRIOR-MONTH                  PIC X(07).
010600*---------------------------------------------------------------*
010700 01  WS-CONTROL-TOTALS               USAGE IS COMP.
010800     05  WS-COMPANIES-ANALYZED       PIC 9(05) VALUE 0.
010900     05  WS-COMPANIES-SUCCESS        PIC 9(05) VALUE 0.
011000     05  WS-COMPANIES-FAILED         PIC 9(05) VALUE 0.
011100*---------------------------------------------------------------*
011200 01  WS-LOOKUP-FIELDS.
011300     05  WS-CURRENT-MENTIONS         PIC 9(07) USAGE COMP.
011400     05  WS-PREVIOUS-MENTIONS        PIC 9(07) USAGE COMP.
011500     05  WS-TABLE-SEARCH-INDEX       PIC S9(05) USAGE COMP.
011600*---------------------------------------------------------------*
011700 01  WS-CHANGE-PCT-CALC              PIC S9(06)V9.
011800 01  WS-ABS-PCT                      PIC 9(06)V9.
011900 01  WS-EDIT-PCT                     PIC ZZZZZ9.9.
012000 01  WS-TRIMMED-PCT                  PIC X(10).
012100*---------------------------------------------------------------*
012200* IN-STORAGE TABLES - COMPANY TABLE LOADED DIRECTLY BELOW;
012300* MENTION TABLE HANDED BACK BY THE MENTLOAD SUBPROGRAM.
012400*---------------------------------------------------------------*
012500     COPY COTBL.
012600     COPY MNTBL.
012700*===============================================================*
012800 PROCEDURE DIVISION.
012900*---------------------------------------------------------------*
013000 0000-MAIN-PARAGRAPH.
013100*---------------------------------------------------------------*
013200     PERFORM 1000-OPEN-FILES THRU 1100-EXIT.
013300     PERFORM 1200-DERIVE-PRIOR-MONTH.
013400     PERFORM 2000-LOAD-ACTIVE-COMPANIES.
013500     CALL 'MENTLOAD' USING MNT-TABLE-SIZE, MNT-TABLE-INDEX,
013600                            MENTION-TABLE
013700     END-CALL.
013800     PERFORM 3000-ANALYZE-COMPANY
013900         VARYING COT-TABLE-INDEX FROM 1 BY 1
014000         UNTIL COT-TABLE-INDEX > COT-TABLE-SIZE.
014100     PERFORM 4000-CLOSE-FILES.
014200     PERFORM 4900-DISPLAY-TOTALS.
014300     GOBACK.
014400*---------------------------------------------------------------*
014500 1000-OPEN-FILES.
014600*---------------------------------------------------------------*
014700     OPEN INPUT  PARM-CARD-FILE.
014800     OPEN INPUT  COMPANY-MASTER-FILE.
014900*---------------------------------------------------------------*
015000* ANALFILE ALSO HOLDS NEWSYOY'S "YOY" RECORDS FOR THE SAME
015100* TARGET MONTH - OPEN EXTEND SO THIS PROGRAM'S "MOM" RECORDS
015200* ARE ADDED BEHIND THEM RATHER THAN WIPING THE FILE.  OMP-1363
015300*---------------------------------------------------------------*
015400     OPEN EXTEND ANALYSIS-FILE.
015500*---------------------------------------------------------------*
015600 1100-READ-PARM-CARD.
015700*---------------------------------------------------------------*
015800     READ PARM-CARD-FILE
015900         AT END
016000             DISPLAY 'NEWSMOM - MISSING TARGET MONTH PARM'
016100             GO TO 1100-EXIT
016200     END-READ.
016300     MOVE PARM-CARD-RECORD           TO WS-TARGET-MONTH.
016400*---------------------------------------------------------------*
016500 1100-EXIT.
016600     EXIT.
016700*---------------------------------------------------------------*
016800 1200-DERIVE-PRIOR-MONTH.
016900*---------------------------------------------------------------*
017000     IF WS-TARGET-MM = 1
017100         COMPUTE WS-PRIOR-YEAR = WS-TARGET-YEAR - 1
017200         MOVE 12                     TO WS-PRIOR-MM
017300     ELSE
017400         MOVE WS-TARGET-YEAR          TO WS-PRIOR-YEAR
017500         COMPUTE WS-PRIOR-MM = WS-TARGET-MM - 1
017600     END-IF.
017700     MOVE WS-PRIOR-YEAR               TO WS-PRIOR-MONTH (1:4)
017800     MOVE '-'                         TO WS-PRIOR-MONTH (5:1)
017900     MOVE WS-PRIOR-MM                 TO WS-PRIOR-MONTH (6:2)
018000*---------------------------------------------------------------*
018100 2000-LOAD-ACTIVE-COMPANIES.
018200*---------------------------------------------------------------*
018300     MOVE 0                          TO COT-TABLE-SIZE.
018400     PERFORM 2100-READ-COMPANY-RECORD.
018500     PERFORM 2200-ADD-IF-ACTIVE
018600         UNTIL COMPANY-FILE-EOF.
018700*---------------------------------------------------------------*
018800 2100-READ-COMPANY-RECORD.
018900*---------------------------------------------------------------*
019000     READ COMPANY-MASTER-FILE
019100         AT END
019200             SET COMPANY-FILE-EOF TO TRUE
019300     END-READ.
019400*---------------------------------------------------------------*
019500 2200-ADD-IF-ACTIVE.
019600*---------------------------------------------------------------*
019700     IF CO-ACTIVE
019800         ADD 1                       TO COT-TABLE-SIZE
019900         MOVE CO-ID TO
020000             TC-COMPANY-ID (COT-TABLE-SIZE)
020100         MOVE CO-CLEANED-NAME TO
020200             TC-COMPANY-NAME (COT-TABLE-SIZE)
020300     END-IF.
020400     PERFORM 2100-READ-COMPANY-RECORD.
020500*---------------------------------------------------------------*
020600 3000-ANALYZE-COMPANY.
020700*---------------------------------------------------------------*
020800     ADD 1                           TO WS-COMPANIES-ANALYZED.
020900     PERFORM 3100-FIND-MENTIONS.
021000     MOVE SPACE                      TO AN-RECORD.
021100     MOVE TC-COMPANY-ID (COT-TABLE-INDEX) TO AN-COMPANY-ID.
021200     MOVE TC-COMPANY-NAME (COT-TABLE-INDEX) TO AN-COMPANY-NAME.
021300     MOVE WS-TARGET-MONTH            TO AN-MONTH.
021400     SET AN-TYPE-MOM                 TO TRUE.
021500     MOVE WS-CURRENT-MENTIONS        TO AN-CURRENT-MENTIONS.
021600     MOVE WS-PREVIOUS-MENTIONS       TO AN-PREVIOUS-MENTIONS.
021700     PERFORM 3200-COMPUTE-CHANGE-PCT.
021800     PERFORM 3300-FORMAT-CHANGE.
021900     SET AN-STATUS-SUCCESS           TO TRUE.
022000     WRITE AN-RECORD.
022100     IF ANALYSIS-FILE-OK
022200         ADD 1                       TO WS-COMPANIES-SUCCESS
022300     ELSE
022400         ADD 1                       TO WS-COMPANIES-FAILED
022500     END-IF.
022600*---------------------------------------------------------------*
022700 3100-FIND-MENTIONS.
022800*---------------------------------------------------------------*
022900     MOVE 0                          TO WS-CURRENT-MENTIONS.
023000     MOVE 0                          TO WS-PREVIOUS-MENTIONS.
023100     PERFORM 3150-TEST-ONE-MENTION-ENTRY
023200         VARYING WS-TABLE-SEARCH-INDEX FROM 1 BY 1
023300             UNTIL WS-TABLE-SEARCH-INDEX > MNT-TABLE-SIZE.
023400*---------------------------------------------------------------*
023500 3150-TEST-ONE-MENTION-ENTRY.
023600*---------------------------------------------------------------*
023700     IF TM-COMPANY-ID (WS-TABLE-SEARCH-INDEX) =
023800             TC-COMPANY-ID (COT-TABLE-INDEX)
023900        AND TM-SOURCE (WS-TABLE-SEARCH-INDEX) = 'NEWSAPI'
024000         IF TM-YEAR-MONTH (WS-TABLE-SEARCH-INDEX) =
024100                 WS-TARGET-MONTH
024200             MOVE TM-MENTION-COUNT (WS-TABLE-SEARCH-INDEX)
024300                 TO WS-CURRENT-MENTIONS
024400         END-IF
024500         IF TM-YEAR-MONTH (WS-TABLE-SEARCH-INDEX) =
024600                 WS-PRIOR-MONTH
024700             MOVE TM-MENTION-COUNT (WS-TABLE-SEARCH-INDEX)
024800                 TO WS-PREVIOUS-MENTIONS
024900         END-IF
025000     END-IF.
025100*---------------------------------------------------------------*
025200 3200-COMPUTE-CHANGE-PCT.
025300*---------------------------------------------------------------*
025400     EVALUATE TRUE
025500         WHEN WS-PREVIOUS-MENTIONS = 0 AND WS-CURRENT-MENTIONS = 0
025600             MOVE 0                  TO WS-CHANGE-PCT-CALC
025700         WHEN WS-PREVIOUS-MENTIONS = 0
025800             MOVE 999.0               TO WS-CHANGE-PCT-CALC
025900         WHEN OTHER
026000             COMPUTE WS-CHANGE-PCT-CALC ROUNDED =
026100                 ((WS-CURRENT-MENTIONS - WS-PREVIOUS-MENTIONS)
026200                   / WS-PREVIOUS-MENTIONS) * 100
026300     END-EVALUATE.
026400     MOVE WS-CHANGE-PCT-CALC         TO AN-CHANGE-PCT.
026500*---------------------------------------------------------------*
026600 3300-FORMAT-CHANGE.
026700*---------------------------------------------------------------*
026800     IF WS-CHANGE-PCT-CALC < 0
026900         COMPUTE WS-ABS-PCT = WS-CHANGE-PCT-CALC * -1
027000     ELSE
027100         MOVE WS-CHANGE-PCT-CALC     TO WS-ABS-PCT
027200     END-IF.
027300     MOVE WS-ABS-PCT                 TO WS-EDIT-PCT.
027400*---------------------------------------------------------------*
027500* WS-EDIT-PCT IS ZERO-SUPPRESSED (LEADING SPACES) - STEP PAST
027600* THE SPACES BEFORE CARRYING THE DIGITS INTO WS-TRIMMED-PCT.
027700* REQUEST OMP-1361 (AN UNSTRING-BASED TRIM WAS FOUND TO DROP
027800* THE DIGITS ENTIRELY - THE LEADING DELIMITER MATCH AT POSITION
027900* ONE PRODUCES AN EMPTY FIRST SUBSTRING).
028000*---------------------------------------------------------------*
028100     MOVE 1                          TO WS-EDIT-SCAN-IX.
028200     PERFORM 3310-SCAN-FOR-FIRST-DIGIT
028300         UNTIL WS-EDIT-PCT (WS-EDIT-SCAN-IX:1) NOT = SPACE
028400            OR WS-EDIT-SCAN-IX > 8.
028500     MOVE SPACES                     TO WS-TRIMMED-PCT.
028600     MOVE WS-EDIT-PCT (WS-EDIT-SCAN-IX:) TO WS-TRIMMED-PCT.
028700     EVALUATE TRUE
028800         WHEN WS-CHANGE-PCT-CALC = 0
028900             STRING WS-TRIMMED-PCT DELIMITED BY SPACE
029000                    '%'             DELIMITED BY SIZE
029100                    INTO AN-FORMATTED-CHANGE
029200         WHEN WS-CHANGE-PCT-CALC > 0
029300             STRING '+'             DELIMITED BY SIZE
029400                    WS-TRIMMED-PCT  DELIMITED BY SPACE
029500                    '%'             DELIMITED BY SIZE
029600                    INTO AN-FORMATTED-CHANGE
029700         WHEN OTHER
029800             STRING '-'             DELIMITED BY SIZE
029900                    WS-TRIMMED-PCT  DELIMITED BY SPACE
030000                    '%'             DELIMITED BY SIZE
030100                    INTO AN-FORMATTED-CHANGE
030200     END-EVALUATE.
030300*---------------------------------------------------------------*
030400 3310-SCAN-FOR-FIRST-DIGIT.
030500*---------------------------------------------------------------*
030600     ADD 1                           TO WS-EDIT-SCAN-IX.
030700*---------------------------------------------------------------*
030800 4000-CLOSE-FILES.
030900*---------------------------------------------------------------*
031000     CLOSE PARM-CARD-FILE
031100           COMPANY-MASTER-FILE
031200           ANALYSIS-FILE.
031300*---------------------------------------------------------------*
031400 4900-DISPLAY-TOTALS.
031500*---------------------------------------------------------------*
031600     DISPLAY 'NEWSMOM - MOM ANALYSIS COMPLETE FOR ',
031700             WS-TARGET-MONTH.
031800     DISPLAY '  ANALYZED  : ', WS-COMPANIES-ANALYZED.
031900     DISPLAY '  SUCCESS   : ', WS-COMPANIES-SUCCESS.
032000     DISPLAY '  FAILED    : ', WS-COMPANIES-FAILED.
