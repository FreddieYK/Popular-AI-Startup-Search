000100*---------------------------------------------------------------*
000200* COPYLIB:  COTBL
000300* PURPOSE:  IN-STORAGE COMPANY TABLE.  LOADED FROM COMPFILE BY
000400*           EACH ANALYSIS PROGRAM (NEWSYOY, NEWSMOM, NEWSRANK,
000500*           OVRLAP); ACTIVE COMPANIES ONLY (R10).
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 04/14/03 T OKAFOR       CREATED WITH CO-STATUS FILTER           OMP-1223
001100*---------------------------------------------------------------*
001200 01  COT-TABLE-SIZE               PIC S9(05) USAGE IS COMP.
001300 01  COT-TABLE-INDEX              PIC S9(05) USAGE IS COMP.
001400*
001500 01  COMPANY-TABLE.
001600     02  TBL-COMPANY OCCURS 1 TO 5000 TIMES
001700         DEPENDING ON COT-TABLE-SIZE.
001800         05  TC-COMPANY-ID            PIC 9(05).
001900         05  TC-COMPANY-NAME          PIC X(30).
