000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    MENTLOAD
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/98 E ACKERMAN     CREATED - LOADS MENTFILE INTO A TABLE   OMP-1314
000900*                         FOR NEWSYOY/NEWSMOM/NEWSRANK TO SEARCH  OMP-1314
001000* 02/19/99 T OKAFOR       LAST-WRITE-WINS REPLACE ON DUPLICATE    OMP-1321
001100*                         KEY, PER SOURCE SYSTEM BEHAVIOR         OMP-1321
001200* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
001300*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
001400* 07/26/04 E ACKERMAN     MAIN NOW GOES TO THE CLOSE/EXIT RANGE   OMP-1367
001500*                         ON A MENTFILE OPEN ERROR; TABLE LOAD    OMP-1367
001600*                         CALL IS NOW ONE PERFORM...THRU RANGE,   OMP-1367
001700*                         PER SHOP STANDARDS REVIEW               OMP-1367
001800* 07/26/04 E ACKERMAN     SEARCH/FOUND TABLE SUBSCRIPTS PULLED    OMP-1368
001900*                         UP TO 77-LEVEL, PER SHOP STANDARDS      OMP-1368
002000*                         REVIEW                                 OMP-1368
002100*===============================================================*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.  MENTLOAD.
002400 AUTHOR.        E ACKERMAN.
002500 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN.  11/03/98.
002700 DATE-COMPILED.
002800 SECURITY.      NON-CONFIDENTIAL.
002900*===============================================================*
003000 ENVIRONMENT DIVISION.
003100*---------------------------------------------------------------*
003200 CONFIGURATION SECTION.
003300*---------------------------------------------------------------*
003400 SOURCE-COMPUTER. IBM-3081.
003500 OBJECT-COMPUTER. IBM-3081.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*---------------------------------------------------------------*
003900 INPUT-OUTPUT SECTION.
004000*---------------------------------------------------------------*
004100 FILE-CONTROL.
004200     SELECT MENTION-FILE ASSIGN TO MENTFILE
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS MENTION-FILE-STATUS.
004500*===============================================================*
004600 DATA DIVISION.
004700*---------------------------------------------------------------*
004800 FILE SECTION.
004900*---------------------------------------------------------------*
005000 FD  MENTION-FILE
005100     RECORDING MODE IS F.
005200     COPY MNHDR.
005300*---------------------------------------------------------------*
005400 WORKING-STORAGE SECTION.
005500*---------------------------------------------------------------*
005600 01  WS-SWITCHES-SUBSCRIPTS-MISC.
005700     05  MENTION-FILE-STATUS         PIC X(02).
005800         88  MENTION-FILE-OK                 VALUE '00'.
005900         88  MENTION-FILE-EOF                VALUE '10'.
006000*---------------------------------------------------------------*
006100* FILE STATUS IS OFFICIALLY TWO ONE-BYTE CODES - THE SECOND
006200* BYTE CARRIES IMPLEMENTOR-SPECIFIC DETAIL ON AN I-O ERROR.
006300* SPLIT OUT SO 0000-MAIN-ROUTINE CAN REPORT BOTH ON AN ABEND.
006400*---------------------------------------------------------------*
006500     05  MENTION-FILE-STATUS-PARTS REDEFINES MENTION-FILE-STATUS.
006600         10  MENTION-FILE-STATUS-1   PIC X(01).
006700         10  MENTION-FILE-STATUS-2   PIC X(01).
006800*---------------------------------------------------------------*
006900* WS-SEARCH-INDEX AND WS-FOUND-INDEX ARE STANDALONE SUBSCRIPTS,
007000* NOT PART OF ANY LARGER GROUP, SO THEY ARE CARRIED AS 77-LEVEL
007100* ITEMS PER SHOP STANDARDS REVIEW.                     OMP-1368
007200*---------------------------------------------------------------*
007300 77  WS-SEARCH-INDEX                 PIC S9(05) USAGE COMP.
007400 77  WS-FOUND-INDEX                  PIC S9(05) USAGE COMP.
007500*---------------------------------------------------------------*
007600* ALTERNATE VIEW OF THE TWO TABLE SUBSCRIPTS TREATED AS A
007700* SINGLE PAIR WHEN THE CALLING PROGRAM'S DIAGNOSTIC DISPLAY
007800* NEEDS BOTH IN ONE MOVE.
007900*---------------------------------------------------------------*
008000 01  WS-INDEX-PAIR.
008100     05  WS-INDEX-PAIR-SEARCH        PIC S9(05) USAGE COMP.
008200     05  WS-INDEX-PAIR-FOUND         PIC S9(05) USAGE COMP.
008300 01  WS-INDEX-PAIR-ALT REDEFINES WS-INDEX-PAIR.
008400     05  WS-INDEX-PAIR-OCC OCCURS 2 TIMES
008500                                      PIC S9(05) USAGE COMP.
008600 01  WS-FOUND-SW                     PIC X(01).
008700     88  WS-FOUND                            VALUE 'Y'.
008800*---------------------------------------------------------------*
008900 LINKAGE SECTION.
009000*---------------------------------------------------------------*
009100 COPY MNTBL.
009200*===============================================================*
009300 PROCEDURE DIVISION USING MNT-TABLE-SIZE, MNT-TABLE-INDEX,
009400     MENTION-TABLE.
009500*---------------------------------------------------------------*
009600 0000-MAIN-ROUTINE.
009700*---------------------------------------------------------------*
009800     MOVE 0                          TO MNT-TABLE-SIZE.
009900     OPEN INPUT MENTION-FILE.
010000     IF NOT MENTION-FILE-OK
010100         DISPLAY 'MENTLOAD - MENTFILE OPEN ERROR: ',
010200                 MENTION-FILE-STATUS
010300         GO TO 0000-EXIT
010400     END-IF.
010500     PERFORM 1000-LOAD-MENTION-FILE THRU 1000-EXIT.
010600*---------------------------------------------------------------*
010700 0000-EXIT.
010800*---------------------------------------------------------------*
010900     CLOSE MENTION-FILE.
011000     GOBACK.
011100*---------------------------------------------------------------*
011200 1000-LOAD-MENTION-FILE.
011300*---------------------------------------------------------------*
011400     PERFORM 1100-READ-MENTION-RECORD.
011500     PERFORM 1200-FIND-OR-ADD-ENTRY
011600         UNTIL MENTION-FILE-EOF.
011700*---------------------------------------------------------------*
011800 1000-EXIT.
011900     EXIT.
012000*---------------------------------------------------------------*
012100 1100-READ-MENTION-RECORD.
012200*---------------------------------------------------------------*
012300     READ MENTION-FILE
012400         AT END
012500             SET MENTION-FILE-EOF TO TRUE
012600     END-READ.
012700*---------------------------------------------------------------*
012800 1200-FIND-OR-ADD-ENTRY.
012900*---------------------------------------------------------------*
013000     MOVE 'N'                        TO WS-FOUND-SW.
013100     MOVE 0                          TO WS-FOUND-INDEX.
013200     PERFORM 1210-TEST-ONE-TABLE-ENTRY
013300         VARYING WS-SEARCH-INDEX FROM 1 BY 1
013400             UNTIL WS-SEARCH-INDEX > MNT-TABLE-SIZE
013500                OR WS-FOUND.
013600*---------------------------------------------------------------*
013700 1210-TEST-ONE-TABLE-ENTRY.
013800*---------------------------------------------------------------*
013900     IF TM-COMPANY-ID (WS-SEARCH-INDEX) = MN-COMPANY-ID
014000        AND TM-YEAR-MONTH (WS-SEARCH-INDEX) = MN-YEAR-MONTH
014100        AND TM-SOURCE (WS-SEARCH-INDEX)     = MN-SOURCE
014200         SET WS-FOUND                TO TRUE
014300         MOVE WS-SEARCH-INDEX        TO WS-FOUND-INDEX
014400     END-IF.
014500     IF WS-FOUND
014600         MOVE MN-MENTION-COUNT TO
014700             TM-MENTION-COUNT (WS-FOUND-INDEX)
014800     ELSE
014900         ADD 1                       TO MNT-TABLE-SIZE
015000         MOVE MN-COMPANY-ID TO
015100             TM-COMPANY-ID (MNT-TABLE-SIZE)
015200         MOVE MN-YEAR-MONTH TO
015300             TM-YEAR-MONTH (MNT-TABLE-SIZE)
015400         MOVE MN-SOURCE TO
015500             TM-SOURCE (MNT-TABLE-SIZE)
015600         MOVE MN-MENTION-COUNT TO
015700             TM-MENTION-COUNT (MNT-TABLE-SIZE)
015800     END-IF.
015900     PERFORM 1100-READ-MENTION-RECORD.
