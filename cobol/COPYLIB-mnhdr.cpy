000100*---------------------------------------------------------------*
000200* COPYLIB:  MNHDR
000300* PURPOSE:  MENTION RECORD - ONE NEWS-MENTION COUNT PER
000400*           COMPANY / CALENDAR MONTH / DATA SOURCE.  SOURCE IS
000500*           EITHER THE VOLUME FEED (GDELT) OR THE ARTICLE-COUNT
000600*           FEED (NEWSAPI).  FILE IS LOADED ENTIRE INTO A TABLE
000700*           BY MENTLOAD AND SEARCHED BY COMPANY/MONTH/SOURCE.
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1272
001300* 02/19/99 T OKAFOR       ADDED YEAR/MONTH BREAKOUT VIEW FOR      OMP-1279
001400*                         ROLLOVER ARITHMETIC                     OMP-1279
001500*---------------------------------------------------------------*
001600 01  MN-RECORD.
001700     05  MN-COMPANY-ID               PIC 9(05).
001800     05  MN-YEAR-MONTH               PIC X(07).
001900     05  MN-YEAR-MONTH-PARTS REDEFINES MN-YEAR-MONTH.
002000         10  MN-YM-YEAR              PIC 9(04).
002100         10  FILLER                  PIC X(01).
002200         10  MN-YM-MONTH             PIC X(02).
002300     05  MN-SOURCE                   PIC X(10).
002400     05  MN-MENTION-COUNT            PIC 9(07).
002500     05  FILLER                      PIC X(31).
