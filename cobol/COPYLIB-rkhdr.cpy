000100*---------------------------------------------------------------*
000200* COPYLIB:  RKHDR
000300* PURPOSE:  COMPREHENSIVE RANKING OUTPUT RECORD - ONE PER
000400*           ACTIVE COMPANY PER TARGET MONTH.  WRITTEN BY
000500*           NEWSRANK IN ASCENDING COMBINED-SCORE ORDER, READ
000600*           BY SUMRPT FOR THE RANKING REPORT.
000700*
000800* MAINTENENCE LOG
000900* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001000* --------- ------------  ---------------------------------------
001100* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1293
001200* 06/30/99 T OKAFOR       ADDED RK-PREV-RANK/RK-RANK-CHANGE FOR   OMP-1300
001300*                         MONTH-OVER-MONTH RANK MOVEMENT          OMP-1300
001400* 06/30/99 T OKAFOR       ADDED COMPANY-NAME HALVES VIEW FOR THE  OMP-1307
001500*                         40-COLUMN RANKING REPORT (LONG NAMES    OMP-1307
001600*                         ARE SHOWN AS FIRST-HALF/SECOND-HALF)    OMP-1307
001700*---------------------------------------------------------------*
001800 01  RK-RECORD.
001900     05  RK-COMPANY-NAME             PIC X(30).
002000     05  RK-COMPANY-NAME-HALVES REDEFINES RK-COMPANY-NAME.
002100         10  RK-NAME-FIRST-HALF       PIC X(15).
002200         10  RK-NAME-SECOND-HALF      PIC X(15).
002300     05  RK-SRCA-MENTIONS            PIC 9(07).
002400     05  RK-SRCA-RANK                PIC 9(04).
002500     05  RK-SRCB-MENTIONS            PIC 9(07).
002600     05  RK-SRCB-RANK                PIC 9(04).
002700     05  RK-COMBINED-SCORE           PIC 9(05).
002800     05  RK-FINAL-RANK               PIC 9(04).
002900     05  RK-PREV-RANK                PIC 9(04).
003000     05  RK-RANK-CHANGE              PIC S9(04) SIGN LEADING
003100                                         SEPARATE CHARACTER.
003200     05  RK-DIRECTION                PIC X(04).
003300         88  RK-MOVED-UP                     VALUE 'UP'.
003400         88  RK-MOVED-DOWN                   VALUE 'DOWN'.
003500         88  RK-MOVED-SAME                   VALUE 'SAME'.
003600         88  RK-MOVED-NEW                    VALUE 'NEW'.
003700     05  FILLER                      PIC X(16).
