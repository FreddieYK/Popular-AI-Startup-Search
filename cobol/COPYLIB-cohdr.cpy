000100*---------------------------------------------------------------*
000200* COPYLIB:  COHDR
000300* PURPOSE:  COMPANY MASTER RECORD - PORTFOLIO OF MONITORED
000400*           AI STARTUPS.  ONE RECORD PER COMPANY.  FILE IS
000500*           SEQUENTIAL, ASCENDING BY CO-ID.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 03/11/96 D QUINTERO     CREATED - REPLACES MANUAL NAME LIST     OMP-1195
001100* 08/02/99 E ACKERMAN     Y2K - CO-NAME AUDIT, NO DATE FIELDS     OMP-1202
001200*                         IN THIS RECORD, NO CHANGE REQUIRED      OMP-1202
001300* 04/14/03 T OKAFOR       ADDED CO-STATUS FOR INACTIVE COMPANIES  OMP-1209
001400* 04/14/03 T OKAFOR       ADDED ALPHA KEY VIEW FOR MASTER-FILE    OMP-1216
001500*                         KEY COMPARES AGAINST REPORT SELECTION   OMP-1216
001600*                         CARDS                                   OMP-1216
001700*---------------------------------------------------------------*
001800 01  CO-RECORD.
001900     05  CO-ID                       PIC 9(05).
002000     05  CO-ID-ALPHA-VIEW REDEFINES CO-ID
002100                                     PIC X(05).
002200     05  CO-NAME                     PIC X(40).
002300     05  CO-CLEANED-NAME             PIC X(30).
002400     05  CO-STATUS                   PIC X(01).
002500         88  CO-ACTIVE                       VALUE 'A'.
002600         88  CO-INACTIVE                     VALUE 'I'.
002700     05  FILLER                      PIC X(04).
