000100*===============================================================*
000200* PROGRAM NAME:    COLOAD
000300* ORIGINAL AUTHOR: T OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/98 T OKAFOR       CREATED FOR NEWS MONITORING BATCH -     OMP-1027
000900*                         LOADS PORTFOLIO FROM RAW NAME LIST      OMP-1027
001000* 02/19/99 E ACKERMAN     RESTRUCTURE, REMOVAL OF GO TO'S         OMP-1034
001100* 09/08/99 T OKAFOR       Y2K - NO DATE FIELDS IN THIS PROGRAM,   OMP-1041
001200*                         REVIEWED, NO CHANGE REQUIRED            OMP-1041
001300* 04/14/03 T OKAFOR       ADDED DUPLICATE-NAME TABLE CHECK (R9)   OMP-1048
001400* 07/26/04 E ACKERMAN     REJECT/SKIP BRANCHES NOW GO TO THE      OMP-1367
001500*                         RECORD-LOOP EXIT; CLOSE/TOTALS NOW ONE  OMP-1367
001600*                         PERFORM...THRU RANGE, PER SHOP          OMP-1367
001700*                         STANDARDS REVIEW                       OMP-1367
001800* 07/26/04 E ACKERMAN     TWO WORK COUNTERS PULLED UP TO          OMP-1368
001900*                         77-LEVEL, PER SHOP STANDARDS REVIEW     OMP-1368
002000*===============================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  COLOAD.
002300 AUTHOR. T OKAFOR.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 11/03/98.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     CLASS VALID-NAME-CHAR IS
003700         'A' THRU 'Z', 'a' THRU 'z', '0' THRU '9', SPACE,
003800         '.', '-', '(', ')'.
003900*---------------------------------------------------------------*
004000 INPUT-OUTPUT SECTION.
004100*---------------------------------------------------------------*
004200 FILE-CONTROL.
004300     SELECT RAW-NAME-FILE ASSIGN TO RAWNAMES
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS RAW-NAME-STATUS.
004600*
004700     SELECT COMPANY-MASTER-FILE ASSIGN TO COMPFILE
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS COMPANY-FILE-STATUS.
005000*===============================================================*
005100 DATA DIVISION.
005200*---------------------------------------------------------------*
005300 FILE SECTION.
005400*---------------------------------------------------------------*
005500 FD  RAW-NAME-FILE
005600     RECORDING MODE IS F.
005700 01  RAW-NAME-RECORD                 PIC X(60).
005800*---------------------------------------------------------------*
005900* ALTERNATE VIEW OF THE RAW INPUT LINE - THE NAME TEXT PROPER
006000* NEVER RUNS PAST COLUMN 40 (THE WIDTH OF CO-NAME); COLUMNS
006100* 41-60 ARE CARRIED AS A SEPARATE SUFFIX AREA FOR FUTURE USE.
006200*---------------------------------------------------------------*
006300 01  RAW-NAME-RECORD-SPLIT REDEFINES RAW-NAME-RECORD.
006400     05  RAW-NAME-TEXT                PIC X(40).
006500     05  RAW-NAME-SUFFIX-AREA         PIC X(20).
006600*---------------------------------------------------------------*
006700 FD  COMPANY-MASTER-FILE
006800     RECORDING MODE IS F.
006900     COPY COHDR.
007000*---------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200*---------------------------------------------------------------*
007300 01  WS-SWITCHES-MISC-FIELDS.
007400     05  RAW-NAME-STATUS             PIC X(02).
007500         88  RAW-NAME-OK                     VALUE '00'.
007600         88  RAW-NAME-EOF                    VALUE '10'.
007700     05  COMPANY-FILE-STATUS         PIC X(02).
007800         88  COMPANY-FILE-OK                 VALUE '00'.
007900     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
008000         88  WS-FILE-OPEN-ERROR              VALUE 'Y'.
008100         88  WS-FILE-OPEN-OK                  VALUE 'N'.
008200*---------------------------------------------------------------*
008300 01  WS-CONTROL-TOTALS                USAGE IS COMP.
008400     05  WS-RECORDS-PROCESSED        PIC 9(07) VALUE 0.
008500     05  WS-RECORDS-ADDED            PIC 9(07) VALUE 0.
008600     05  WS-RECORDS-SKIPPED          PIC 9(07) VALUE 0.
008700     05  WS-RECORDS-REJECTED         PIC 9(07) VALUE 0.
008800*---------------------------------------------------------------*
008900 01  WS-NAME-WORK-FIELDS.
009000     05  WS-CLEAN-NAME               PIC X(30).
009100*---------------------------------------------------------------*
009200* HALVES VIEW RETAINED FOR THE ABBREVIATED-NAME AUDIT LISTING
009300* REQUESTED UNDER TICKET OMP-1140 (NOT YET SCHEDULED).
009400*---------------------------------------------------------------*
009500     05  WS-CLEAN-NAME-HALVES REDEFINES WS-CLEAN-NAME.
009600         10  WS-CLEAN-NAME-FIRST-HALF PIC X(15).
009700         10  WS-CLEAN-NAME-SECOND-HALF PIC X(15).
009800     05  WS-CLEAN-LEN                PIC S9(03) USAGE COMP
009900                                          VALUE 0.
010000     05  WS-CHAR-IDX                 PIC S9(03) USAGE COMP.
010100     05  WS-CUR-CHAR                 PIC X(01).
010200     05  WS-PREV-CHAR                PIC X(01).
010300     05  WS-STARTED-SW               PIC X(01).
010400         88  WS-STARTED                      VALUE 'Y'.
010500*---------------------------------------------------------------*
010600* WS-NEXT-COMPANY-ID AND WS-ACCEPTED-TABLE-SIZE ARE STANDALONE
010700* WORK COUNTERS, NOT PART OF ANY LARGER GROUP, SO THEY ARE
010800* CARRIED AS 77-LEVEL ITEMS PER SHOP STANDARDS REVIEW. OMP-1368
010900*---------------------------------------------------------------*
011000 77  WS-NEXT-COMPANY-ID               PIC 9(05) USAGE COMP
011100                                          VALUE 0.
011200*---------------------------------------------------------------*
011300* ACCEPTED-NAME TABLE - HOLDS EVERY CLEANED NAME WRITTEN SO
011400* FAR THIS RUN SO A LATER DUPLICATE CAN BE DETECTED (R9).
011500*---------------------------------------------------------------*
011600 77  WS-ACCEPTED-TABLE-SIZE          PIC S9(05) USAGE COMP
011700                                          VALUE 0.
011800 01  WS-ACCEPTED-NAMES.
011900     05  WS-ACCEPTED-NAME OCCURS 5000 TIMES
012000                             PIC X(30).
012100 01  WS-DUP-FOUND-SW                 PIC X(01).
012200     88  WS-DUP-FOUND                        VALUE 'Y'.
012300*===============================================================*
012400 PROCEDURE DIVISION.
012500*---------------------------------------------------------------*
012600 0000-MAIN-PARAGRAPH.
012700*---------------------------------------------------------------*
012800     PERFORM 1000-OPEN-FILES.
012900     IF WS-FILE-OPEN-OK
013000         PERFORM 2000-READ-RAW-NAME
013100         PERFORM 2100-PROCESS-RAW-NAME
013200             UNTIL RAW-NAME-EOF
013300     END-IF.
013400     PERFORM 3000-CLOSE-FILES THRU 3900-DISPLAY-TOTALS.
013500     GOBACK.
013600*---------------------------------------------------------------*
013700 1000-OPEN-FILES.
013800*---------------------------------------------------------------*
013900     OPEN INPUT  RAW-NAME-FILE.
014000     OPEN OUTPUT COMPANY-MASTER-FILE.
014100     IF NOT RAW-NAME-OK
014200         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
014300         DISPLAY 'RAWNAMES FILE STATUS: ', RAW-NAME-STATUS.
014400     IF NOT COMPANY-FILE-OK
014500         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
014600         DISPLAY 'COMPFILE FILE STATUS: ', COMPANY-FILE-STATUS.
014700*---------------------------------------------------------------*
014800 2000-READ-RAW-NAME.
014900*---------------------------------------------------------------*
015000     READ RAW-NAME-FILE
015100         AT END
015200             SET RAW-NAME-EOF TO TRUE
015300     END-READ.
015400*---------------------------------------------------------------*
015500 2100-PROCESS-RAW-NAME.
015600*---------------------------------------------------------------*
015700     ADD 1                           TO WS-RECORDS-PROCESSED.
015800     PERFORM 2200-CLEANSE-NAME.
015900     IF WS-CLEAN-LEN = 0
016000         ADD 1                       TO WS-RECORDS-REJECTED
016100         GO TO 2100-EXIT
016200     END-IF.
016300     PERFORM 2300-CHECK-DUPLICATE.
016400     IF WS-DUP-FOUND
016500         ADD 1                       TO WS-RECORDS-SKIPPED
016600         GO TO 2100-EXIT
016700     END-IF.
016800     PERFORM 2400-WRITE-COMPANY-RECORD.
016900     ADD 1                           TO WS-RECORDS-ADDED.
017000*---------------------------------------------------------------*
017100 2100-EXIT.
017200     PERFORM 2000-READ-RAW-NAME.
017300*---------------------------------------------------------------*
017400 2200-CLEANSE-NAME.
017500*---------------------------------------------------------------*
017600     MOVE SPACE                      TO WS-CLEAN-NAME.
017700     MOVE 0                          TO WS-CLEAN-LEN.
017800     MOVE SPACE                      TO WS-PREV-CHAR.
017900     MOVE 'N'                        TO WS-STARTED-SW.
018000     PERFORM 2205-SCAN-ONE-CHARACTER
018100         VARYING WS-CHAR-IDX FROM 1 BY 1
018200             UNTIL WS-CHAR-IDX > 60.
018300     IF WS-CLEAN-LEN > 0
018400         IF WS-CLEAN-NAME (WS-CLEAN-LEN:1) = SPACE
018500             SUBTRACT 1              FROM WS-CLEAN-LEN
018600         END-IF
018700     END-IF.
018800*---------------------------------------------------------------*
018900 2205-SCAN-ONE-CHARACTER.
019000*---------------------------------------------------------------*
019100     MOVE RAW-NAME-RECORD (WS-CHAR-IDX:1) TO WS-CUR-CHAR.
019200     IF WS-CUR-CHAR IS VALID-NAME-CHAR
019300         IF WS-CUR-CHAR = SPACE
019400             IF WS-STARTED AND WS-PREV-CHAR NOT = SPACE
019500                 PERFORM 2210-ADD-CHAR-TO-NAME
019600             END-IF
019700         ELSE
019800             MOVE 'Y'                TO WS-STARTED-SW
019900             PERFORM 2210-ADD-CHAR-TO-NAME
020000         END-IF
020100     END-IF.
020200*---------------------------------------------------------------*
020300 2210-ADD-CHAR-TO-NAME.
020400*---------------------------------------------------------------*
020500     IF WS-CLEAN-LEN < 30
020600         ADD 1                       TO WS-CLEAN-LEN
020700         MOVE WS-CUR-CHAR TO WS-CLEAN-NAME (WS-CLEAN-LEN:1)
020800         MOVE WS-CUR-CHAR            TO WS-PREV-CHAR
020900     END-IF.
021000*---------------------------------------------------------------*
021100 2300-CHECK-DUPLICATE.
021200*---------------------------------------------------------------*
021300     MOVE 'N'                        TO WS-DUP-FOUND-SW.
021400     PERFORM 2310-COMPARE-ONE-NAME
021500         VARYING WS-CHAR-IDX FROM 1 BY 1
021600             UNTIL WS-CHAR-IDX > WS-ACCEPTED-TABLE-SIZE
021700                OR WS-DUP-FOUND.
021800*---------------------------------------------------------------*
021900 2310-COMPARE-ONE-NAME.
022000*---------------------------------------------------------------*
022100     IF WS-ACCEPTED-NAME (WS-CHAR-IDX) = WS-CLEAN-NAME
022200         SET WS-DUP-FOUND            TO TRUE
022300     END-IF.
022400*---------------------------------------------------------------*
022500 2400-WRITE-COMPANY-RECORD.
022600*---------------------------------------------------------------*
022700     ADD 1                           TO WS-NEXT-COMPANY-ID.
022800     MOVE SPACE                      TO CO-RECORD.
022900     MOVE WS-NEXT-COMPANY-ID         TO CO-ID.
023000     MOVE RAW-NAME-TEXT              TO CO-NAME.
023100     MOVE WS-CLEAN-NAME              TO CO-CLEANED-NAME.
023200     SET CO-ACTIVE                   TO TRUE.
023300     WRITE CO-RECORD.
023400     ADD 1                           TO WS-ACCEPTED-TABLE-SIZE.
023500     MOVE WS-CLEAN-NAME TO
023600         WS-ACCEPTED-NAME (WS-ACCEPTED-TABLE-SIZE).
023700*---------------------------------------------------------------*
023800 3000-CLOSE-FILES.
023900*---------------------------------------------------------------*
024000     CLOSE RAW-NAME-FILE
024100           COMPANY-MASTER-FILE.
024200*---------------------------------------------------------------*
024300 3900-DISPLAY-TOTALS.
024400*---------------------------------------------------------------*
024500     DISPLAY 'COLOAD - COMPANY LOAD COMPLETE'.
024600     DISPLAY '  PROCESSED : ', WS-RECORDS-PROCESSED.
024700     DISPLAY '  ADDED     : ', WS-RECORDS-ADDED.
024800     DISPLAY '  SKIPPED   : ', WS-RECORDS-SKIPPED.
024900     DISPLAY '  REJECTED  : ', WS-RECORDS-REJECTED.
