000100*---------------------------------------------------------------*
000200* COPYLIB:  CPHDR
000300* PURPOSE:  COMPETITOR RELATION RECORD - ONE COMPETITOR OF ONE
000400*           RANKED SUBJECT COMPANY.  READ BY OVRLAP TO FLAG
000500*           COMPETITORS THAT ARE ALSO IN OUR OWN PORTFOLIO.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1230
001100* 07/21/99 T OKAFOR       ADDED INVESTOR-INFO HALVES VIEW FOR     OMP-1237
001200*                         THE OVERLAP DIAGNOSTIC LISTING          OMP-1237
001300*---------------------------------------------------------------*
001400 01  CP-RECORD.
001500     05  CP-RANK                     PIC 9(04).
001600     05  CP-COMPANY                  PIC X(30).
001700     05  CP-COMPETITOR               PIC X(30).
001800     05  CP-INVESTOR-INFO            PIC X(50).
001900     05  CP-INVESTOR-INFO-HALVES REDEFINES CP-INVESTOR-INFO.
002000         10  CP-INVESTOR-FIRST-HALF   PIC X(25).
002100         10  CP-INVESTOR-SECOND-HALF  PIC X(25).
002200     05  FILLER                      PIC X(06).
