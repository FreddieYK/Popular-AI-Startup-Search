000100*---------------------------------------------------------------*
000200* COPYLIB:  MNTBL
000300* PURPOSE:  IN-STORAGE MENTION TABLE.  MENTLOAD BUILDS THIS
000400*           TABLE FROM MENTFILE AND HANDS IT BACK TO THE
000500*           CALLING PROGRAM; CALLERS SEARCH IT BY
000600*           (COMPANY-ID, YEAR-MONTH, SOURCE).  LAST RECORD
000700*           READ FOR A GIVEN KEY REPLACES ANY EARLIER ENTRY.
000800*
000900* MAINTENENCE LOG
001000* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001100* --------- ------------  ---------------------------------------
001200* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1286
001300*---------------------------------------------------------------*
001400 01  MNT-TABLE-SIZE              PIC S9(05) USAGE IS COMP.
001500 01  MNT-TABLE-INDEX             PIC S9(05) USAGE IS COMP.
001600*
001700 01  MENTION-TABLE.
001800     02  TBL-MENTION OCCURS 1 TO 20000 TIMES
001900         DEPENDING ON MNT-TABLE-SIZE.
002000         05  TM-COMPANY-ID           PIC 9(05).
002100         05  TM-YEAR-MONTH           PIC X(07).
002200         05  TM-SOURCE               PIC X(10).
002300         05  TM-MENTION-COUNT        PIC 9(07).
