000100*---------------------------------------------------------------*
000200* COPYLIB:  ANHDR
000300* PURPOSE:  ANALYSIS OUTPUT RECORD - ONE YOY OR MOM MENTION
000400*           CHANGE RESULT PER COMPANY/MONTH.  WRITTEN BY
000500*           NEWSYOY AND NEWSMOM, READ BY SUMRPT.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1174
001100* 02/19/99 T OKAFOR       ADDED AN-STATUS FOR NO-DATA CASE        OMP-1181
001200* 06/30/99 T OKAFOR       ADDED AN-MONTH YEAR/MONTH BREAKOUT      OMP-1188
001300*---------------------------------------------------------------*
001400 01  AN-RECORD.
001500     05  AN-COMPANY-ID               PIC 9(05).
001600     05  AN-COMPANY-NAME             PIC X(30).
001700     05  AN-MONTH                    PIC X(07).
001800     05  AN-MONTH-PARTS REDEFINES AN-MONTH.
001900         10  AN-MO-YEAR               PIC 9(04).
002000         10  FILLER                   PIC X(01).
002100         10  AN-MO-MONTH              PIC X(02).
002200     05  AN-TYPE                     PIC X(03).
002300         88  AN-TYPE-YOY                     VALUE 'YOY'.
002400         88  AN-TYPE-MOM                     VALUE 'MOM'.
002500     05  AN-CURRENT-MENTIONS         PIC 9(07).
002600     05  AN-PREVIOUS-MENTIONS        PIC 9(07).
002700     05  AN-CHANGE-PCT               PIC S9(06)V99 SIGN LEADING.
002800     05  AN-FORMATTED-CHANGE         PIC X(10).
002900     05  AN-STATUS                   PIC X(10).
003000         88  AN-STATUS-SUCCESS                VALUE 'SUCCESS'.
003100         88  AN-STATUS-FAILED                 VALUE 'FAILED'.
003200         88  AN-STATUS-NO-DATA                VALUE 'NO-DATA'.
003300     05  FILLER                      PIC X(13).
