000100*===============================================================*
000200* PROGRAM NAME:    NEWSYOY
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/03/98 E ACKERMAN     CREATED - YEAR OVER YEAR MENTION        OMP-1118
000900*                         CHANGE PER ACTIVE COMPANY (SOURCE A -   OMP-1118
001000*                         GDELT VOLUME FEED)                      OMP-1118
001100* 02/19/99 T OKAFOR       ADDED N/A FORMATTING FOR ZERO-OVER-     OMP-1125
001200*                         ZERO AND MISSING-DATA CASES             OMP-1125
001300* 09/08/99 T OKAFOR       Y2K - PRIOR-YEAR-MONTH ARITHMETIC       OMP-1132
001400*                         VERIFIED AGAINST 4-DIGIT YEARS          OMP-1132
001500* 07/12/04 E ACKERMAN     NOTED FOR THE RECORD - THIS PROGRAM     OMP-1363
001600*                         MUST RUN FIRST IN THE CYCLE, AHEAD OF   OMP-1363
001700*                         NEWSMOM, SO ITS OPEN OUTPUT DOES NOT    OMP-1363
001800*                         ERASE NEWSMOM'S "MOM" RECORDS ON        OMP-1363
001900*                         ANALFILE - SEE NEWSMOM'S LOG            OMP-1363
002000* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
002100*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
002200* 07/26/04 E ACKERMAN     OPEN/PARM-READ NOW ONE PERFORM...       OMP-1367
002300*                         THRU RANGE; MISSING-PARM BRANCH NOW     OMP-1367
002400*                         GOES TO THE RANGE EXIT, PER SHOP        OMP-1367
002500*                         STANDARDS REVIEW                       OMP-1367
002600* 07/26/04 E ACKERMAN     TWO WORKING COUNTERS PULLED UP TO       OMP-1368
002700*                         77-LEVEL, PER SHOP STANDARDS REVIEW     OMP-1368
002800*===============================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  NEWSYOY.
003100 AUTHOR.        E ACKERMAN.
003200 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003300 DATE-WRITTEN.  11/03/98.
003400 DATE-COMPILED.
003500 SECURITY.      NON-CONFIDENTIAL.
003600*===============================================================*
003700 ENVIRONMENT DIVISION.
003800*---------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*---------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*---------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700*---------------------------------------------------------------*
004800 FILE-CONTROL.
004900     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS PARM-CARD-STATUS.
005200*
005300     SELECT COMPANY-MASTER-FILE ASSIGN TO COMPFILE
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS COMPANY-FILE-STATUS.
005600*
005700     SELECT ANALYSIS-FILE ASSIGN TO ANALFILE
005800         ORGANIZATION IS SEQUENTIAL
005900         FILE STATUS IS ANALYSIS-FILE-STATUS.
006000*===============================================================*
006100 DATA DIVISION.
006200*---------------------------------------------------------------*
006300 FILE SECTION.
006400*---------------------------------------------------------------*
006500 FD  PARM-CARD-FILE
006600     RECORDING MODE IS F.
006700 01  PARM-CARD-RECORD                PIC X(07).
006800*---------------------------------------------------------------*
006900 FD  COMPANY-MASTER-FILE
007000     RECORDING MODE IS F.
007100     COPY COHDR.
007200*---------------------------------------------------------------*
007300 FD  ANALYSIS-FILE
007400     RECORDING MODE IS F.
007500     COPY ANHDR.
007600*---------------------------------------------------------------*
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008000     05  PARM-CARD-STATUS            PIC X(02).
008100         88  PARM-CARD-OK                    VALUE '00'.
008200     05  COMPANY-FILE-STATUS         PIC X(02).
008300         88  COMPANY-FILE-OK                 VALUE '00'.
008400         88  COMPANY-FILE-EOF                VALUE '10'.
008500     05  ANALYSIS-FILE-STATUS        PIC X(02).
008600         88  ANALYSIS-FILE-OK                VALUE '00'.
008700*---------------------------------------------------------------*
008800 01  WS-TARGET-MONTH                 PIC X(07).
008900*---------------------------------------------------------------*
009000* ALTERNATE VIEW OF THE TARGET-MONTH PARM CARD, BROKEN OUT TO
009100* ITS YEAR/DASH/MONTH COMPONENTS FOR THE PRIOR-YEAR ARITHMETIC
009200* BELOW.
009300*---------------------------------------------------------------*
009400 01  WS-TARGET-MONTH-PARTS REDEFINES WS-TARGET-MONTH.
009500     05  WS-TARGET-YEAR               PIC 9(04).
009600     05  FILLER                       PIC X(01).
009700     05  WS-TARGET-MM                 PIC X(02).
009800 01  WS-PRIOR-YEAR-MONTH             PIC X(07).
009900*---------------------------------------------------------------*
010000* WS-TARGET-YEAR-LESS-1 IS A STANDALONE WORK COUNTER, CARRIED
010100* AS A 77-LEVEL ITEM PER SHOP STANDARDS REVIEW.          OMP-1368
010200*---------------------------------------------------------------*
010300 77  WS-TARGET-YEAR-LESS-1           PIC 9(04) USAGE COMP.
010400*---------------------------------------------------------------*
010500 01  WS-CONTROL-TOTALS               USAGE IS COMP.
010600     05  WS-COMPANIES-ANALYZED       PIC 9(05) VALUE 0.
010700     05  WS-COMPANIES-SUCCESS        PIC 9(05) VALUE 0.
010800     05  WS-COMPANIES-FAILED         PIC 9(05) VALUE 0.
010900*---------------------------------------------------------------*
011000 01  WS-LOOKUP-FIELDS.
011100     05  WS-CURRENT-MENTIONS         PIC 9(07) USAGE COMP.
011200     05  WS-PREVIOUS-MENTIONS        PIC 9(07) USAGE COMP.
011300     05  WS-TABLE-SEARCH-INDEX       PIC S9(05) USAGE COMP.
011400     05  WS-FOUND-SW                 PIC X(01).
011500         88  WS-FOUND                        VALUE 'Y'.
011600*---------------------------------------------------------------*
011700 01  WS-CHANGE-PCT-CALC              PIC S9(06)V9.
011800 01  WS-ABS-PCT                      PIC 9(06)V9.
011900 01  WS-EDIT-PCT                     PIC ZZZZZ9.9.
012000 77  WS-EDIT-SCAN-IX                 PIC S9(02) USAGE COMP.
012100 01  WS-TRIMMED-PCT                  PIC X(10).
012200*---------------------------------------------------------------*
012300* IN-STORAGE TABLES - COMPANY TABLE LOADED DIRECTLY BELOW;
012400* MENTION TABLE HANDED BACK BY THE MENTLOAD SUBPROGRAM.
012500*---------------------------------------------------------------*
012600     COPY COTBL.
012700     COPY MNTBL.
012800*===============================================================*
012900 PROCEDURE DIVISION.
013000*---------------------------------------------------------------*
013100 0000-MAIN-PARAGRAPH.
013200*---------------------------------------------------------------*
013300     PERFORM 1000-OPEN-FILES THRU 1100-EXIT.
013400     PERFORM 1200-DERIVE-PRIOR-YEAR-MONTH.
013500     PERFORM 2000-LOAD-ACTIVE-COMPANIES.
013600     CALL 'MENTLOAD' USING MNT-TABLE-SIZE, MNT-TABLE-INDEX,
013700                            MENTION-TABLE
013800     END-CALL.
013900     PERFORM 3000-ANALYZE-COMPANY
014000         VARYING COT-TABLE-INDEX FROM 1 BY 1
014100         UNTIL COT-TABLE-INDEX > COT-TABLE-SIZE.
014200     PERFORM 4000-CLOSE-FILES.
014300     PERFORM 4900-DISPLAY-TOTALS.
014400     GOBACK.
014500*---------------------------------------------------------------*
014600 1000-OPEN-FILES.
014700*---------------------------------------------------------------*
014800     OPEN INPUT  PARM-CARD-FILE.
014900     OPEN INPUT  COMPANY-MASTER-FILE.
015000     OPEN OUTPUT ANALYSIS-FILE.
015100*---------------------------------------------------------------*
015200 1100-READ-PARM-CARD.
015300*---------------------------------------------------------------*
015400     READ PARM-CARD-FILE
015500         AT END
015600             DISPLAY 'NEWSYOY - MISSING TARGET MONTH PARM'
015700      GO TO 1100-EXIT
015800     END-READ.
015900     MOVE PARM-CARD-RECORD           TO WS-TARGET-MONTH.
016000*---------------------------------------------------------------*
016100 1100-EXIT.
016200     EXIT.
016300*---------------------------------------------------------------*
016400 1200-DERIVE-PRIOR-YEAR-MONTH.
016500*---------------------------------------------------------------*
016600     COMPUTE WS-TARGET-YEAR-LESS-1 = WS-TARGET-YEAR - 1.
016700     MOVE WS-TARGET-YEAR-LESS-1      TO WS-PRIOR-YEAR-MONTH (1:4)
016800     MOVE '-'                        TO WS-PRIOR-YEAR-MONTH (5:1)
016900     MOVE WS-TARGET-MM               TO WS-PRIOR-YEAR-MONTH (6:2)
017000*---------------------------------------------------------------*
017100 2000-LOAD-ACTIVE-COMPANIES.
017200*---------------------------------------------------------------*
017300     MOVE 0                          TO COT-TABLE-SIZE.
017400     PERFORM 2100-READ-COMPANY-RECORD.
017500     PERFORM 2200-ADD-IF-ACTIVE
017600         UNTIL COMPANY-FILE-EOF.
017700*---------------------------------------------------------------*
017800 2100-READ-COMPANY-RECORD.
017900*---------------------------------------------------------------*
018000     READ COMPANY-MASTER-FILE
018100         AT END
018200             SET COMPANY-FILE-EOF TO TRUE
018300     END-READ.
018400*---------------------------------------------------------------*
018500 2200-ADD-IF-ACTIVE.
018600*---------------------------------------------------------------*
018700     IF CO-ACTIVE
018800         ADD 1                       TO COT-TABLE-SIZE
018900         MOVE CO-ID TO
019000             TC-COMPANY-ID (COT-TABLE-SIZE)
019100         MOVE CO-CLEANED-NAME TO
019200             TC-COMPANY-NAME (COT-TABLE-SIZE)
019300     END-IF.
019400     PERFORM 2100-READ-COMPANY-RECORD.
019500*---------------------------------------------------------------*
019600 3000-ANALYZE-COMPANY.
019700*---------------------------------------------------------------*
019800     ADD 1                           TO WS-COMPANIES-ANALYZED.
019900     PERFORM 3100-FIND-MENTIONS.
020000     MOVE SPACE                      TO AN-RECORD.
020100     MOVE TC-COMPANY-ID (COT-TABLE-INDEX) TO AN-COMPANY-ID.
020200     MOVE TC-COMPANY-NAME (COT-TABLE-INDEX) TO AN-COMPANY-NAME.
020300     MOVE WS-TARGET-MONTH            TO AN-MONTH.
020400     SET AN-TYPE-YOY                 TO TRUE.
020500     MOVE WS-CURRENT-MENTIONS        TO AN-CURRENT-MENTIONS.
020600     MOVE WS-PREVIOUS-MENTIONS       TO AN-PREVIOUS-MENTIONS.
020700     PERFORM 3200-COMPUTE-CHANGE-PCT.
020800     PERFORM 3300-FORMAT-CHANGE.
020900     SET AN-STATUS-SUCCESS           TO TRUE.
021000     WRITE AN-RECORD.
021100     IF ANALYSIS-FILE-OK
021200         ADD 1                       TO WS-COMPANIES-SUCCESS
021300     ELSE
021400         ADD 1                       TO WS-COMPANIES-FAILED
021500     END-IF.
021600*---------------------------------------------------------------*
021700 3100-FIND-MENTIONS.
021800*---------------------------------------------------------------*
021900     MOVE 0                          TO WS-CURRENT-MENTIONS.
022000     MOVE 0                          TO WS-PREVIOUS-MENTIONS.
022100     MOVE 'N'                        TO WS-FOUND-SW.
022200     PERFORM 3150-TEST-ONE-MENTION-ENTRY
022300         VARYING WS-TABLE-SEARCH-INDEX FROM 1 BY 1
022400             UNTIL WS-TABLE-SEARCH-INDEX > MNT-TABLE-SIZE.
022500*---------------------------------------------------------------*
022600 3150-TEST-ONE-MENTION-ENTRY.
022700*---------------------------------------------------------------*
022800     IF TM-COMPANY-ID (WS-TABLE-SEARCH-INDEX) =
022900             TC-COMPANY-ID (COT-TABLE-INDEX)
023000        AND TM-SOURCE (WS-TABLE-SEARCH-INDEX) = 'GDELT'
023100         IF TM-YEAR-MONTH (WS-TABLE-SEARCH-INDEX) =
023200                 WS-TARGET-MONTH
023300             MOVE TM-MENTION-COUNT (WS-TABLE-SEARCH-INDEX)
023400                 TO WS-CURRENT-MENTIONS
023500         END-IF
023600         IF TM-YEAR-MONTH (WS-TABLE-SEARCH-INDEX) =
023700                 WS-PRIOR-YEAR-MONTH
023800             MOVE TM-MENTION-COUNT (WS-TABLE-SEARCH-INDEX)
023900                 TO WS-PREVIOUS-MENTIONS
024000         END-IF
024100     END-IF.
024200*---------------------------------------------------------------*
024300 3200-COMPUTE-CHANGE-PCT.
024400*---------------------------------------------------------------*
024500     EVALUATE TRUE
024600         WHEN WS-PREVIOUS-MENTIONS = 0 AND WS-CURRENT-MENTIONS = 0
024700             MOVE 0                  TO WS-CHANGE-PCT-CALC
024800         WHEN WS-PREVIOUS-MENTIONS = 0
024900             MOVE 999.0               TO WS-CHANGE-PCT-CALC
025000         WHEN OTHER
025100             COMPUTE WS-CHANGE-PCT-CALC ROUNDED =
025200                 ((WS-CURRENT-MENTIONS - WS-PREVIOUS-MENTIONS)
025300                   / WS-PREVIOUS-MENTIONS) * 100
025400     END-EVALUATE.
025500     MOVE WS-CHANGE-PCT-CALC         TO AN-CHANGE-PCT.
025600*---------------------------------------------------------------*
025700 3300-FORMAT-CHANGE.
025800*---------------------------------------------------------------*
025900     IF WS-CHANGE-PCT-CALC < 0
026000         COMPUTE WS-ABS-PCT = WS-CHANGE-PCT-CALC * -1
026100     ELSE
026200         MOVE WS-CHANGE-PCT-CALC     TO WS-ABS-PCT
026300     END-IF.
026400     MOVE WS-ABS-PCT                 TO WS-EDIT-PCT.
026500*---------------------------------------------------------------*
026600* WS-EDIT-PCT IS ZERO-SUPPRESSED (LEADING SPACES) - STEP PAST
026700* THE SPACES BEFORE CARRYING THE DIGITS INTO WS-TRIMMED-PCT.
026800* REQUEST OMP-1361 (AN UNSTRING-BASED TRIM WAS FOUND TO DROP
026900* THE DIGITS ENTIRELY - THE LEADING DELIMITER MATCH AT POSITION
027000* ONE PRODUCES AN EMPTY FIRST SUBSTRING).
027100*---------------------------------------------------------------*
027200     MOVE 1                          TO WS-EDIT-SCAN-IX.
027300     PERFORM 3310-SCAN-FOR-FIRST-DIGIT
027400         UNTIL WS-EDIT-PCT (WS-EDIT-SCAN-IX:1) NOT = SPACE
027500            OR WS-EDIT-SCAN-IX > 8.
027600     MOVE SPACES                     TO WS-TRIMMED-PCT.
027700     MOVE WS-EDIT-PCT (WS-EDIT-SCAN-IX:) TO WS-TRIMMED-PCT.
027800     EVALUATE TRUE
027900         WHEN WS-CHANGE-PCT-CALC = 0
028000             STRING WS-TRIMMED-PCT DELIMITED BY SPACE
028100                    '%'             DELIMITED BY SIZE
028200                    INTO AN-FORMATTED-CHANGE
028300         WHEN WS-CHANGE-PCT-CALC > 0
028400             STRING '+'             DELIMITED BY SIZE
028500                    WS-TRIMMED-PCT  DELIMITED BY SPACE
028600                    '%'             DELIMITED BY SIZE
028700                    INTO AN-FORMATTED-CHANGE
028800         WHEN OTHER
028900             STRING '-'             DELIMITED BY SIZE
029000                    WS-TRIMMED-PCT  DELIMITED BY SPACE
029100                    '%'             DELIMITED BY SIZE
029200                    INTO AN-FORMATTED-CHANGE
029300     END-EVALUATE.
029400*---------------------------------------------------------------*
029500 3310-SCAN-FOR-FIRST-DIGIT.
029600*---------------------------------------------------------------*
029700     ADD 1                           TO WS-EDIT-SCAN-IX.
029800*---------------------------------------------------------------*
029900 4000-CLOSE-FILES.
030000*---------------------------------------------------------------*
030100     CLOSE PARM-CARD-FILE
030200           COMPANY-MASTER-FILE
030300           ANALYSIS-FILE.
030400*---------------------------------------------------------------*
030500 4900-DISPLAY-TOTALS.
030600*---------------------------------------------------------------*
030700     DISPLAY 'NEWSYOY - YOY ANALYSIS COMPLETE FOR ',
030800             WS-TARGET-MONTH.
030900     DISPLAY '  ANALYZED  : ', WS-COMPANIES-ANALYZED.
031000     DISPLAY '  SUCCESS   : ', WS-COMPANIES-SUCCESS.
031100     DISPLAY '  FAILED    : ', WS-COMPANIES-FAILED.
