000100*---------------------------------------------------------------*
000200* COPYLIB:  HTHDR
000300* PURPOSE:  HEAT INPUT RECORD - ONE NEWS-VOLUME INTENSITY
000400*           DATA POINT PER COMPANY / MONTH.  MULTIPLE POINTS
000500*           PER COMPANY/MONTH ARE AVERAGED BY HEATDX.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1258
001100* 11/17/98 E ACKERMAN     ADDED YEAR/MONTH BREAKOUT VIEW          OMP-1265
001200*---------------------------------------------------------------*
001300 01  HT-RECORD.
001400     05  HT-COMPANY-ID               PIC 9(05).
001500     05  HT-YEAR-MONTH               PIC X(07).
001600     05  HT-YEAR-MONTH-PARTS REDEFINES HT-YEAR-MONTH.
001700         10  HT-YM-YEAR               PIC 9(04).
001800         10  FILLER                   PIC X(01).
001900         10  HT-YM-MONTH              PIC X(02).
002000     05  HT-VOLUME-VALUE             PIC 9(03)V9(06).
002100     05  FILLER                      PIC X(19).
