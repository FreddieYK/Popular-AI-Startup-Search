000100*===============================================================*
000200* PROGRAM NAME:    SUMRPT
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 12/08/98 E ACKERMAN     CREATED - PRINTS THE MONTHLY ANALYSIS   OMP-1153
000900*                         REPORT AND THE COMPREHENSIVE RANKING    OMP-1153
001000*                         REPORT FOR ONE TARGET MONTH             OMP-1153
001100* 02/19/99 T OKAFOR       ANALYSIS DETAIL RE-SORTED BY CHANGE     OMP-1160
001200*                         PERCENT DESCENDING BEFORE PRINTING      OMP-1160
001300* 07/21/99 T OKAFOR       MONTHLY TOTALS RESTRICTED TO SOURCE B   OMP-1167
001400*                         (NEWSAPI) MENTIONS PER DATA-ADMIN       OMP-1167
001500*                         REQUEST OMP-1188                        OMP-1167
001600* 07/12/04 E ACKERMAN     ANALYSIS REPORT NOW RUN ONCE PER TYPE   OMP-1364
001700*                         (YOY, THEN MOM) WITH ITS OWN HEADING    OMP-1364
001800*                         AND TOTALS - THE OLD SINGLE COMBINED    OMP-1364
001900*                         PASS LEFT NO WAY TO TELL WHICH TYPE A   OMP-1364
002000*                         DETAIL LINE BELONGED TO                 OMP-1364
002100* 07/19/04 E ACKERMAN     RANKING DETAIL WAS PRINTING A LINE      OMP-1366
002200*                         COUNTER IN THE RANK COLUMN INSTEAD OF   OMP-1366
002300*                         RK-FINAL-RANK, SO TIED COMPANIES NEVER  OMP-1366
002400*                         SHOWED THE SAME RANK - NOW MOVES THE    OMP-1366
002500*                         REAL RANK; LINE COUNTER KEPT ONLY FOR   OMP-1366
002600*                         THE TRAILING COMPANIES-RANKED TOTAL     OMP-1366
002700* 07/26/04 E ACKERMAN     OPEN/PARM-READ NOW ONE PERFORM...       OMP-1367
002800*                         THRU RANGE; MISSING-PARM BRANCH NOW     OMP-1367
002900*                         GOES TO THE RANGE EXIT, PER SHOP        OMP-1367
003000*                         STANDARDS REVIEW                       OMP-1367
003100* 07/26/04 E ACKERMAN     RANKING LINE COUNTER PULLED UP TO       OMP-1368
003200*                         77-LEVEL, PER SHOP STANDARDS REVIEW     OMP-1368
003300*===============================================================*
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  SUMRPT.
003600 AUTHOR.        E ACKERMAN.
003700 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN.  12/08/98.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*---------------------------------------------------------------*
005100 INPUT-OUTPUT SECTION.
005200*---------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS PARM-CARD-STATUS.
005700*
005800     SELECT ANALYSIS-FILE ASSIGN TO ANALFILE
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS ANALYSIS-FILE-STATUS.
006100*
006200     SELECT RANKING-FILE ASSIGN TO RANKFILE
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS RANKING-FILE-STATUS.
006500*
006600     SELECT REPORT-FILE ASSIGN TO RPTFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS REPORT-FILE-STATUS.
006900*
007000     SELECT SORT-FILE ASSIGN TO SORTWK3.
007100*===============================================================*
007200 DATA DIVISION.
007300*---------------------------------------------------------------*
007400 FILE SECTION.
007500*---------------------------------------------------------------*
007600 FD  PARM-CARD-FILE
007700     RECORDING MODE IS F.
007800 01  PARM-CARD-RECORD                PIC X(07).
007900*---------------------------------------------------------------*
008000 FD  ANALYSIS-FILE
008100     RECORDING MODE IS F.
008200     COPY ANHDR.
008300*---------------------------------------------------------------*
008400 FD  RANKING-FILE
008500     RECORDING MODE IS F.
008600     COPY RKHDR.
008700*---------------------------------------------------------------*
008800 FD  REPORT-FILE
008900     RECORDING MODE IS F.
009000 01  RPT-RECORD                     PIC X(132).
009100*---------------------------------------------------------------*
009200* SORT WORK RECORD - FLAT COPY OF THE ANALYSIS FIELDS NEEDED ON
009300* THE PRINT LINE, KEYED ON CHANGE PERCENT FOR THE RE-SORT.
009400*---------------------------------------------------------------*
009500 SD  SORT-FILE.
009600 01  SORT-RECORD.
009700     05  SR-CHANGE-PCT                PIC S9(06)V99 SIGN LEADING.
009800     05  SR-COMPANY-NAME               PIC X(30).
009900     05  SR-MONTH                      PIC X(07).
010000     05  SR-TYPE                       PIC X(03).
010100     05  SR-CURRENT-MENTIONS           PIC 9(07).
010200     05  SR-PREVIOUS-MENTIONS          PIC 9(07).
010300     05  SR-FORMATTED-CHANGE           PIC X(10).
010400     05  SR-STATUS                     PIC X(10).
010500*===============================================================*
010600 WORKING-STORAGE SECTION.
010700*---------------------------------------------------------------*
010800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
010900     05  PARM-CARD-STATUS            PIC X(02).
011000         88  PARM-CARD-OK                    VALUE '00'.
011100     05  ANALYSIS-FILE-STATUS        PIC X(02).
011200         88  ANALYSIS-FILE-OK                VALUE '00'.
011300         88  ANALYSIS-FILE-EOF               VALUE '10'.
011400*---------------------------------------------------------------*
011500* FILE STATUS IS OFFICIALLY TWO ONE-BYTE CODES - SPLIT OUT FOR
011600* THE ANALFILE OPEN-ERROR DIAGNOSTIC.
011700*---------------------------------------------------------------*
011800     05  ANALYSIS-FILE-STATUS-PARTS
011900             REDEFINES ANALYSIS-FILE-STATUS.
012000         10  ANALYSIS-FILE-STATUS-1   PIC X(01).
012100         10  ANALYSIS-FILE-STATUS-2   PIC X(01).
012200     05  RANKING-FILE-STATUS         PIC X(02).
012300         88  RANKING-FILE-OK                 VALUE '00'.
012400         88  RANKING-FILE-EOF                VALUE '10'.
012500     05  REPORT-FILE-STATUS          PIC X(02).
012600         88  REPORT-FILE-OK                  VALUE '00'.
012700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
012800         88  SORT-END-OF-FILE                VALUE 'Y'.
012900*---------------------------------------------------------------*
013000* DRIVES WHICH ANALYSIS TYPE THE CURRENT SORT/PRINT PASS IS
013100* FILTERING ON AND PRINTING IN THE PAGE HEADING.        OMP-1364
013200*---------------------------------------------------------------*
013300 01  WS-CURRENT-TYPE                 PIC X(03).
013400*---------------------------------------------------------------*
013500 01  WS-TARGET-MONTH                 PIC X(07).
013600 01  WS-TARGET-MONTH-PARTS REDEFINES WS-TARGET-MONTH.
013700     05  WS-TARGET-YEAR               PIC 9(04).
013800     05  FILLER                       PIC X(01).
013900     05  WS-TARGET-MM                 PIC 9(02).
014000*---------------------------------------------------------------*
014100 01  WS-PRINT-CONTROL                USAGE IS COMP.
014200     05  LINE-COUNT                  PIC 9(03) VALUE 99.
014300     05  PAGE-COUNT                  PIC 9(03) VALUE 1.
014400     05  LINES-ON-PAGE               PIC 9(03) VALUE 50.
014500*---------------------------------------------------------------*
014600 01  WS-ANALYSIS-TOTALS              USAGE IS COMP.
014700     05  WS-COMPANIES-PROCESSED      PIC 9(07) VALUE 0.
014800     05  WS-COMPANIES-SUCCESSFUL     PIC 9(07) VALUE 0.
014900     05  WS-COMPANIES-FAILED         PIC 9(07) VALUE 0.
015000     05  WS-SRCB-MENTION-TOTAL       PIC 9(09) VALUE 0.
015100     05  WS-SRCB-RECORD-COUNT        PIC 9(07) VALUE 0.
015200 01  WS-AVERAGE-MENTIONS              PIC Z(06)9.9.
015300 01  WS-AVERAGE-CALC                  PIC 9(07)V9 USAGE COMP.
015400*---------------------------------------------------------------*
015500* WS-COMPANIES-RANKED IS A STANDALONE LINE COUNTER, NOT PART OF
015600* ANY LARGER GROUP, SO IT IS CARRIED AS A 77-LEVEL ITEM PER SHOP
015700* STANDARDS REVIEW.                                 OMP-1368
015800*---------------------------------------------------------------*
015900 77  WS-COMPANIES-RANKED              PIC 9(07) USAGE COMP VALUE 0.
016000*---------------------------------------------------------------*
016100* ANALYSIS REPORT HEADING AND DETAIL LINES.
016200*---------------------------------------------------------------*
016300 01  RPT-PAGE-HEADING-1.
016400     05  FILLER                      PIC X(01)  VALUE SPACE.
016500     05  FILLER                      PIC X(30)
016600             VALUE 'AI STARTUP NEWS-MONITORING SYS'.
016700     05  FILLER                      PIC X(04)  VALUE SPACE.
016800     05  FILLER                      PIC X(06)  VALUE 'MONTH:'.
016900     05  RH1-MONTH                   PIC X(07).
017000     05  FILLER                      PIC X(04)  VALUE SPACE.
017100* RH1-TYPE - ANALYSIS TYPE PRINTED ON THIS REPORT; SPACES FOR
017200* THE RANKING REPORT, WHICH HAS NO SINGLE TYPE.         OMP-1364
017300     05  FILLER                      PIC X(05)  VALUE 'TYPE:'.
017400     05  RH1-TYPE                    PIC X(03).
017500     05  FILLER                      PIC X(10)  VALUE SPACE.
017600     05  FILLER                      PIC X(05)  VALUE 'PAGE:'.
017700     05  RH1-PAGE-NUM                PIC ZZZ9.
017800 01  RPT-PAGE-HEADING-2.
017900     05  FILLER                      PIC X(132) VALUE SPACE.
018000 01  RPT-ANALYSIS-HEADING-1.
018100     05  FILLER                      PIC X(132)
018200         VALUE 'COMPANY                       MONTH    CURREN
018300-        'T  PREVIOUS     CHANGE    STATUS'.
018400 01  RPT-ANALYSIS-HEADING-2.
018500     05  FILLER                      PIC X(132)
018600         VALUE '-------                       -----    ------
018700-        '-  --------     ------    ------'.
018800 01  RPT-ANALYSIS-DETAIL.
018900     05  RAD-COMPANY-NAME            PIC X(30).
019000     05  FILLER                      PIC X(01) VALUE SPACE.
019100     05  RAD-MONTH                   PIC X(07).
019200     05  FILLER                      PIC X(04) VALUE SPACE.
019300     05  RAD-CURRENT                 PIC Z(06)9.
019400     05  FILLER                      PIC X(02) VALUE SPACE.
019500     05  RAD-PREVIOUS                PIC Z(06)9.
019600     05  FILLER                      PIC X(04) VALUE SPACE.
019700     05  RAD-CHANGE                  PIC X(10).
019800     05  FILLER                      PIC X(04) VALUE SPACE.
019900     05  RAD-STATUS                  PIC X(10).
020000 01  RPT-ANALYSIS-TOTALS-1.
020100     05  FILLER                      PIC X(132)
020200         VALUE 'ANALYSIS REPORT CONTROL TOTALS'.
020300 01  RPT-ANALYSIS-TOTALS-2.
020400     05  FILLER                      PIC X(19)
020500             VALUE 'COMPANIES PROCESSED'.
020600     05  FILLER                      PIC X(02)  VALUE ': '.
020700     05  RAT-PROCESSED               PIC Z(06)9.
020800     05  FILLER                      PIC X(104) VALUE SPACE.
020900 01  RPT-ANALYSIS-TOTALS-3.
021000     05  FILLER                      PIC X(19)
021100             VALUE 'SUCCESSFUL / FAILED'.
021200     05  FILLER                      PIC X(02)  VALUE ': '.
021300     05  RAT-SUCCESSFUL              PIC Z(06)9.
021400     05  FILLER                      PIC X(03)  VALUE ' / '.
021500     05  RAT-FAILED                  PIC Z(06)9.
021600     05  FILLER                      PIC X(94)  VALUE SPACE.
021700 01  RPT-ANALYSIS-TOTALS-4.
021800     05  FILLER                      PIC X(28)
021900             VALUE 'SOURCE B CURRENT MENTIONS  :'.
022000     05  RAT-SRCB-TOTAL              PIC Z(08)9.
022100     05  FILLER                      PIC X(95)  VALUE SPACE.
022200 01  RPT-ANALYSIS-TOTALS-5.
022300     05  FILLER                      PIC X(28)
022400             VALUE 'AVERAGE MENTIONS (SOURCE B):'.
022500     05  RAT-AVERAGE                 PIC Z(06)9.9.
022600     05  FILLER                      PIC X(95)  VALUE SPACE.
022700*---------------------------------------------------------------*
022800* RANKING REPORT HEADING AND DETAIL LINES.
022900*---------------------------------------------------------------*
023000 01  RPT-RANKING-HEADING-1.
023100     05  FILLER                      PIC X(132)
023200         VALUE 'RANK COMPANY                       SRC-A MEN/
023300-        'RNK  SRC-B MEN/RNK  SCORE PREV MOVE'.
023400 01  RPT-RANKING-HEADING-2.
023500     05  FILLER                      PIC X(132)
023600         VALUE '---- -------                       ----------
023700-        '---  -------------  ----- ---- ----'.
023800 01  RPT-RANKING-DETAIL.
023900     05  RRD-RANK                    PIC Z(03)9.
024000     05  FILLER                      PIC X(01) VALUE SPACE.
024100     05  RRD-COMPANY-NAME            PIC X(30).
024200     05  FILLER                      PIC X(01) VALUE SPACE.
024300     05  RRD-SRCA-MENTIONS           PIC Z(06)9.
024400     05  FILLER                      PIC X(01) VALUE '/'.
024500     05  RRD-SRCA-RANK               PIC Z(03)9.
024600     05  FILLER                      PIC X(02) VALUE SPACE.
024700     05  RRD-SRCB-MENTIONS           PIC Z(06)9.
024800     05  FILLER                      PIC X(01) VALUE '/'.
024900     05  RRD-SRCB-RANK               PIC Z(03)9.
025000     05  FILLER                      PIC X(02) VALUE SPACE.
025100     05  RRD-SCORE                   PIC Z(04)9.
025200     05  FILLER                      PIC X(01) VALUE SPACE.
025300     05  RRD-PREV-RANK               PIC Z(03)9.
025400     05  FILLER                      PIC X(01) VALUE SPACE.
025500     05  RRD-MOVE                    PIC X(04).
025600*===============================================================*
025700 PROCEDURE DIVISION.
025800*---------------------------------------------------------------*
025900 0000-MAIN-PARAGRAPH.
026000*---------------------------------------------------------------*
026100     PERFORM 1000-OPEN-FILES THRU 1100-EXIT.
026200*---------------------------------------------------------------*
026300* ANALFILE CARRIES BOTH "YOY" AND "MOM" RECORDS FOR THE TARGET
026400* MONTH (OMP-1363) - RUN THE SORT/PRINT PASS ONCE PER TYPE SO
026500* EACH PRINTED PAGE CARRIES ITS OWN TYPE IN THE HEADING AND THE
026600* CONTROL TOTALS BELOW IT ARE NOT A BLEND OF BOTH.     OMP-1364
026700*---------------------------------------------------------------*
026800     MOVE 'YOY'                      TO WS-CURRENT-TYPE.
026900     PERFORM 1900-PRINT-ONE-ANALYSIS-TYPE.
027000     CLOSE ANALYSIS-FILE.
027100     OPEN INPUT ANALYSIS-FILE.
027200     MOVE 'MOM'                      TO WS-CURRENT-TYPE.
027300     PERFORM 1900-PRINT-ONE-ANALYSIS-TYPE.
027400     PERFORM 5000-PRINT-RANKING-REPORT.
027500     PERFORM 7000-CLOSE-FILES.
027600     GOBACK.
027700*---------------------------------------------------------------*
027800 1000-OPEN-FILES.
027900*---------------------------------------------------------------*
028000     OPEN INPUT  PARM-CARD-FILE.
028100     OPEN INPUT  ANALYSIS-FILE.
028200     OPEN INPUT  RANKING-FILE.
028300     OPEN OUTPUT REPORT-FILE.
028400*---------------------------------------------------------------*
028500 1100-READ-PARM-CARD.
028600*---------------------------------------------------------------*
028700     READ PARM-CARD-FILE
028800         AT END
028900             DISPLAY 'SUMRPT - MISSING TARGET MONTH PARM'
029000       GO TO 1100-EXIT
029100     END-READ.
029200     MOVE PARM-CARD-RECORD           TO WS-TARGET-MONTH.
029300     MOVE WS-TARGET-MONTH            TO RH1-MONTH.
029400*---------------------------------------------------------------*
029500 1100-EXIT.
029600     EXIT.
029700*---------------------------------------------------------------*
029800 1900-PRINT-ONE-ANALYSIS-TYPE.
029900*---------------------------------------------------------------*
030000     MOVE 0                          TO WS-COMPANIES-PROCESSED.
030100     MOVE 0                          TO WS-COMPANIES-SUCCESSFUL.
030200     MOVE 0                          TO WS-COMPANIES-FAILED.
030300     MOVE 0                          TO WS-SRCB-MENTION-TOTAL.
030400     MOVE 0                          TO WS-SRCB-RECORD-COUNT.
030500     MOVE 99                         TO LINE-COUNT.
030600     SORT SORT-FILE
030700         ON DESCENDING KEY SR-CHANGE-PCT
030800         INPUT PROCEDURE IS 2000-RELEASE-ANALYSIS-RECORDS
030900         OUTPUT PROCEDURE IS 3000-PRINT-ANALYSIS-REPORT.
031000     PERFORM 4000-PRINT-ANALYSIS-TOTALS.
031100*---------------------------------------------------------------*
031200 2000-RELEASE-ANALYSIS-RECORDS SECTION.
031300*---------------------------------------------------------------*
031400     PERFORM 2100-READ-ANALYSIS-RECORD.
031500     PERFORM 2200-RELEASE-IF-TARGET-MONTH
031600         UNTIL ANALYSIS-FILE-EOF.
031700 2000-DUMMY      SECTION.
031800*---------------------------------------------------------------*
031900 2100-READ-ANALYSIS-RECORD.
032000*---------------------------------------------------------------*
032100     READ ANALYSIS-FILE
032200         AT END
032300             SET ANALYSIS-FILE-EOF TO TRUE
032400     END-READ.
032500*---------------------------------------------------------------*
032600 2200-RELEASE-IF-TARGET-MONTH.
032700*---------------------------------------------------------------*
032800* OMP-1364 - ONLY THE TYPE THIS PASS IS PRINTING (SET BY
032900* 1900-PRINT-ONE-ANALYSIS-TYPE) IS RELEASED TO THE SORT.
033000     IF AN-MONTH = WS-TARGET-MONTH
033100        AND AN-TYPE = WS-CURRENT-TYPE
033200         MOVE SPACE                  TO SORT-RECORD
033300         MOVE AN-CHANGE-PCT          TO SR-CHANGE-PCT
033400         MOVE AN-COMPANY-NAME        TO SR-COMPANY-NAME
033500         MOVE AN-MONTH               TO SR-MONTH
033600         MOVE AN-TYPE                TO SR-TYPE
033700         MOVE AN-CURRENT-MENTIONS    TO SR-CURRENT-MENTIONS
033800         MOVE AN-PREVIOUS-MENTIONS   TO SR-PREVIOUS-MENTIONS
033900         MOVE AN-FORMATTED-CHANGE    TO SR-FORMATTED-CHANGE
034000         MOVE AN-STATUS              TO SR-STATUS
034100         ADD 1                       TO WS-COMPANIES-PROCESSED
034200         IF AN-STATUS-SUCCESS
034300             ADD 1                   TO WS-COMPANIES-SUCCESSFUL
034400         END-IF
034500         IF AN-STATUS-FAILED
034600             ADD 1                   TO WS-COMPANIES-FAILED
034700         END-IF
034800         IF AN-TYPE-MOM
034900             ADD AN-CURRENT-MENTIONS TO WS-SRCB-MENTION-TOTAL
035000             ADD 1                   TO WS-SRCB-RECORD-COUNT
035100         END-IF
035200         RELEASE SORT-RECORD
035300     END-IF.
035400     PERFORM 2100-READ-ANALYSIS-RECORD.
035500*---------------------------------------------------------------*
035600 3000-PRINT-ANALYSIS-REPORT SECTION.
035700*---------------------------------------------------------------*
035800     PERFORM 8200-RETURN-SORT-RECORD.
035900     PERFORM 3100-PRINT-ONE-ANALYSIS-LINE
036000         UNTIL SORT-END-OF-FILE.
036100 3000-DUMMY      SECTION.
036200*---------------------------------------------------------------*
036300 3100-PRINT-ONE-ANALYSIS-LINE.
036400*---------------------------------------------------------------*
036500     IF LINE-COUNT > LINES-ON-PAGE
036600         PERFORM 9100-PRINT-ANALYSIS-HEADING
036700     END-IF.
036800     MOVE SR-COMPANY-NAME            TO RAD-COMPANY-NAME.
036900     MOVE SR-MONTH                   TO RAD-MONTH.
037000     MOVE SR-CURRENT-MENTIONS        TO RAD-CURRENT.
037100     MOVE SR-PREVIOUS-MENTIONS       TO RAD-PREVIOUS.
037200     MOVE SR-FORMATTED-CHANGE        TO RAD-CHANGE.
037300     MOVE SR-STATUS                  TO RAD-STATUS.
037400     MOVE RPT-ANALYSIS-DETAIL        TO RPT-RECORD.
037500     PERFORM 9200-WRITE-RPT-LINE.
037600     PERFORM 8200-RETURN-SORT-RECORD.
037700*---------------------------------------------------------------*
037800 4000-PRINT-ANALYSIS-TOTALS.
037900*---------------------------------------------------------------*
038000     MOVE RPT-ANALYSIS-TOTALS-1      TO RPT-RECORD.
038100     PERFORM 9200-WRITE-RPT-LINE.
038200     MOVE WS-COMPANIES-PROCESSED     TO RAT-PROCESSED.
038300     MOVE RPT-ANALYSIS-TOTALS-2      TO RPT-RECORD.
038400     PERFORM 9200-WRITE-RPT-LINE.
038500     MOVE WS-COMPANIES-SUCCESSFUL    TO RAT-SUCCESSFUL.
038600     MOVE WS-COMPANIES-FAILED        TO RAT-FAILED.
038700     MOVE RPT-ANALYSIS-TOTALS-3      TO RPT-RECORD.
038800     PERFORM 9200-WRITE-RPT-LINE.
038900     MOVE WS-SRCB-MENTION-TOTAL      TO RAT-SRCB-TOTAL.
039000     MOVE RPT-ANALYSIS-TOTALS-4      TO RPT-RECORD.
039100     PERFORM 9200-WRITE-RPT-LINE.
039200     IF WS-SRCB-RECORD-COUNT > 0
039300         COMPUTE WS-AVERAGE-CALC ROUNDED =
039400             WS-SRCB-MENTION-TOTAL / WS-SRCB-RECORD-COUNT
039500     ELSE
039600         MOVE 0                      TO WS-AVERAGE-CALC
039700     END-IF.
039800     MOVE WS-AVERAGE-CALC            TO RAT-AVERAGE.
039900     MOVE RPT-ANALYSIS-TOTALS-5      TO RPT-RECORD.
040000     PERFORM 9200-WRITE-RPT-LINE.
040100*---------------------------------------------------------------*
040200 5000-PRINT-RANKING-REPORT.
040300*---------------------------------------------------------------*
040400     PERFORM 9100-PRINT-RANKING-HEADING.
040500     PERFORM 5100-READ-RANKING-RECORD.
040600     PERFORM 5200-PRINT-ONE-RANKING-LINE
040700         UNTIL RANKING-FILE-EOF.
040800     DISPLAY 'SUMRPT - COMPANIES RANKED: ', WS-COMPANIES-RANKED.
040900*---------------------------------------------------------------*
041000 5100-READ-RANKING-RECORD.
041100*---------------------------------------------------------------*
041200     READ RANKING-FILE
041300         AT END
041400             SET RANKING-FILE-EOF TO TRUE
041500     END-READ.
041600*---------------------------------------------------------------*
041700 5200-PRINT-ONE-RANKING-LINE.
041800*---------------------------------------------------------------*
041900     IF LINE-COUNT > LINES-ON-PAGE
042000         PERFORM 9100-PRINT-RANKING-HEADING
042100     END-IF.
042200     ADD 1                           TO WS-COMPANIES-RANKED.
042300     MOVE RK-FINAL-RANK               TO RRD-RANK.
042400     MOVE RK-COMPANY-NAME            TO RRD-COMPANY-NAME.
042500     MOVE RK-SRCA-MENTIONS           TO RRD-SRCA-MENTIONS.
042600     MOVE RK-SRCA-RANK               TO RRD-SRCA-RANK.
042700     MOVE RK-SRCB-MENTIONS           TO RRD-SRCB-MENTIONS.
042800     MOVE RK-SRCB-RANK               TO RRD-SRCB-RANK.
042900     MOVE RK-COMBINED-SCORE          TO RRD-SCORE.
043000     MOVE RK-PREV-RANK               TO RRD-PREV-RANK.
043100     MOVE RK-DIRECTION               TO RRD-MOVE.
043200     MOVE RPT-RANKING-DETAIL         TO RPT-RECORD.
043300     PERFORM 9200-WRITE-RPT-LINE.
043400     PERFORM 5100-READ-RANKING-RECORD.
043500*---------------------------------------------------------------*
043600 7000-CLOSE-FILES.
043700*---------------------------------------------------------------*
043800     CLOSE PARM-CARD-FILE
043900           ANALYSIS-FILE
044000           RANKING-FILE
044100           REPORT-FILE.
044200*---------------------------------------------------------------*
044300 8200-RETURN-SORT-RECORD.
044400*---------------------------------------------------------------*
044500     RETURN SORT-FILE
044600         AT END
044700             SET SORT-END-OF-FILE TO TRUE.
044800*---------------------------------------------------------------*
044900 9100-PRINT-ANALYSIS-HEADING.
045000*---------------------------------------------------------------*
045100     MOVE PAGE-COUNT                 TO RH1-PAGE-NUM.
045200     MOVE WS-CURRENT-TYPE            TO RH1-TYPE.
045300     MOVE RPT-PAGE-HEADING-1         TO RPT-RECORD.
045400     PERFORM 9200-WRITE-RPT-LINE.
045500     MOVE RPT-PAGE-HEADING-2         TO RPT-RECORD.
045600     PERFORM 9200-WRITE-RPT-LINE.
045700     MOVE RPT-ANALYSIS-HEADING-1     TO RPT-RECORD.
045800     PERFORM 9200-WRITE-RPT-LINE.
045900     MOVE RPT-ANALYSIS-HEADING-2     TO RPT-RECORD.
046000     PERFORM 9200-WRITE-RPT-LINE.
046100     ADD 1                           TO PAGE-COUNT.
046200     MOVE 4                          TO LINE-COUNT.
046300*---------------------------------------------------------------*
046400 9100-PRINT-RANKING-HEADING.
046500*---------------------------------------------------------------*
046600     MOVE PAGE-COUNT                 TO RH1-PAGE-NUM.
046700     MOVE SPACES                     TO RH1-TYPE.
046800     MOVE RPT-PAGE-HEADING-1         TO RPT-RECORD.
046900     PERFORM 9200-WRITE-RPT-LINE.
047000     MOVE RPT-PAGE-HEADING-2         TO RPT-RECORD.
047100     PERFORM 9200-WRITE-RPT-LINE.
047200     MOVE RPT-RANKING-HEADING-1      TO RPT-RECORD.
047300     PERFORM 9200-WRITE-RPT-LINE.
047400     MOVE RPT-RANKING-HEADING-2      TO RPT-RECORD.
047500     PERFORM 9200-WRITE-RPT-LINE.
047600     ADD 1                           TO PAGE-COUNT.
047700     MOVE 4                          TO LINE-COUNT.
047800*---------------------------------------------------------------*
047900 9200-WRITE-RPT-LINE.
048000*---------------------------------------------------------------*
048100     WRITE RPT-RECORD.
048200     ADD 1                           TO LINE-COUNT.
048300     MOVE SPACE                      TO RPT-RECORD.
