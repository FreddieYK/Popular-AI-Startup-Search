000100*---------------------------------------------------------------*
000200* COPYLIB:  HOHDR
000300* PURPOSE:  HEAT INDEX OUTPUT RECORD - ONE PER COMPANY/MONTH,
000400*           WRITTEN BY HEATDX AFTER AVERAGING THE HEAT INPUT
000500*           DATA POINTS FOR THAT COMPANY/MONTH.
000600*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 11/03/98 E ACKERMAN     CREATED FOR NEWS MONITORING BATCH       OMP-1244
001100* 02/26/99 T OKAFOR       ADDED YEAR/MONTH BREAKOUT VIEW          OMP-1251
001200*---------------------------------------------------------------*
001300 01  HO-RECORD.
001400     05  HO-COMPANY-ID               PIC 9(05).
001500     05  HO-YEAR-MONTH               PIC X(07).
001600     05  HO-YEAR-MONTH-PARTS REDEFINES HO-YEAR-MONTH.
001700         10  HO-YM-YEAR               PIC 9(04).
001800         10  FILLER                   PIC X(01).
001900         10  HO-YM-MONTH              PIC X(02).
002000     05  HO-HEAT-INDEX               PIC 9(03)V9(06).
002100     05  HO-HEAT-LEVEL               PIC X(10).
002200         88  HO-LEVEL-EXTREME                VALUE 'EXTREME'.
002300         88  HO-LEVEL-VERY-HOT                VALUE 'VERY-HOT'.
002400         88  HO-LEVEL-HOT                     VALUE 'HOT'.
002500         88  HO-LEVEL-WARM                    VALUE 'WARM'.
002600         88  HO-LEVEL-MILD                    VALUE 'MILD'.
002700         88  HO-LEVEL-COLD                    VALUE 'COLD'.
002800     05  HO-POINT-COUNT              PIC 9(05).
002900     05  FILLER                      PIC X(24).
