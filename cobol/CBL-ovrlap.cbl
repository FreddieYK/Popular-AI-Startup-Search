000100*===============================================================*
000200* PROGRAM NAME:    OVRLAP
000300* ORIGINAL AUTHOR: T OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 12/01/98 T OKAFOR       CREATED - FLAGS COMPETITORS THAT ARE    OMP-1139
000900*                         ALSO IN OUR OWN PORTFOLIO AND CARRIES   OMP-1139
001000*                         THEIR INVESTOR INFORMATION FORWARD      OMP-1139
001100* 07/21/99 T OKAFOR       ADDED PER-SUBJECT-COMPANY COMPETITOR    OMP-1146
001200*                         COUNT LISTING                           OMP-1146
001300* 07/09/04 E ACKERMAN     INVESTOR INFO NOW ACTUALLY CARRIED      OMP-1362
001400*                         FORWARD ON OVERLAP, BLANKED OTHERWISE,  OMP-1362
001500*                         AND DISPLAYED PER COMPETITOR - IT WAS   OMP-1362
001600*                         NEVER WIRED UP BEFORE NOW               OMP-1362
001700* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
001800*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
001900* 07/26/04 E ACKERMAN     MAIN NOW CHECKS FOR A FILE OPEN ERROR   OMP-1367
002000*                         AND GOES TO THE CLOSE/TOTALS RANGE      OMP-1367
002100*                         EARLY ON FAILURE, PER SHOP STANDARDS    OMP-1367
002200*                         REVIEW                                 OMP-1367
002300* 07/26/04 E ACKERMAN     FILE-OPEN-ERROR SWITCH PULLED UP TO     OMP-1368
002400*                         77-LEVEL, PER SHOP STANDARDS REVIEW     OMP-1368
002500*===============================================================*
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  OVRLAP.
002800 AUTHOR.        T OKAFOR.
002900 INSTALLATION.  COBOL DEVELOPMENT CENTER.
003000 DATE-WRITTEN.  12/01/98.
003100 DATE-COMPILED.
003200 SECURITY.      NON-CONFIDENTIAL.
003300*===============================================================*
003400 ENVIRONMENT DIVISION.
003500*---------------------------------------------------------------*
003600 CONFIGURATION SECTION.
003700*---------------------------------------------------------------*
003800 SOURCE-COMPUTER. IBM-3081.
003900 OBJECT-COMPUTER. IBM-3081.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*---------------------------------------------------------------*
004300 INPUT-OUTPUT SECTION.
004400*---------------------------------------------------------------*
004500 FILE-CONTROL.
004600     SELECT COMPANY-MASTER-FILE ASSIGN TO COMPFILE
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS COMPANY-FILE-STATUS.
004900*
005000     SELECT COMPETITOR-FILE ASSIGN TO COMPETIT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS COMPETITOR-FILE-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  COMPANY-MASTER-FILE
005900     RECORDING MODE IS F.
006000     COPY COHDR.
006100*---------------------------------------------------------------*
006200 FD  COMPETITOR-FILE
006300     RECORDING MODE IS F.
006400     COPY CPHDR.
006500*---------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800 01  WS-SWITCHES-SUBSCRIPTS-MISC.
006900     05  COMPANY-FILE-STATUS         PIC X(02).
007000         88  COMPANY-FILE-OK                 VALUE '00'.
007100         88  COMPANY-FILE-EOF                VALUE '10'.
007200*---------------------------------------------------------------*
007300* FILE STATUS IS OFFICIALLY TWO ONE-BYTE CODES - SPLIT OUT SO
007400* THE OPEN-ERROR DISPLAY CAN REPORT BOTH.
007500*---------------------------------------------------------------*
007600     05  COMPANY-FILE-STATUS-PARTS REDEFINES COMPANY-FILE-STATUS.
007700         10  COMPANY-FILE-STATUS-1   PIC X(01).
007800         10  COMPANY-FILE-STATUS-2   PIC X(01).
007900     05  COMPETITOR-FILE-STATUS      PIC X(02).
008000         88  COMPETITOR-FILE-OK              VALUE '00'.
008100         88  COMPETITOR-FILE-EOF             VALUE '10'.
008200     05  COMPETITOR-FILE-STATUS-PARTS
008300             REDEFINES COMPETITOR-FILE-STATUS.
008400         10  COMPETITOR-FILE-STATUS-1 PIC X(01).
008500         10  COMPETITOR-FILE-STATUS-2 PIC X(01).
008600*---------------------------------------------------------------*
008700* WS-FILE-OPEN-ERROR-SW IS A STANDALONE SWITCH, NOT PART OF ANY
008800* LARGER GROUP, SO IT IS CARRIED AS A 77-LEVEL ITEM PER SHOP
008900* STANDARDS REVIEW.                                   OMP-1368
009000*---------------------------------------------------------------*
009100 77  WS-FILE-OPEN-ERROR-SW           PIC X(01) VALUE 'N'.
009200     88  WS-FILE-OPEN-ERROR                  VALUE 'Y'.
009300*---------------------------------------------------------------*
009400 01  WS-CONTROL-TOTALS               USAGE IS COMP.
009500     05  WS-RELATIONS-READ           PIC 9(07) VALUE 0.
009600     05  WS-OVERLAPS-FOUND           PIC 9(07) VALUE 0.
009700*---------------------------------------------------------------*
009800 01  WS-WORK-FIELDS.
009900     05  WS-LOWER-COMPETITOR         PIC X(30).
010000     05  WS-LOWER-SUBJECT            PIC X(30).
010100     05  WS-SUBJECT-INDEX            PIC S9(05) USAGE COMP.
010200     05  WS-OVERLAP-SW               PIC X(01).
010300         88  WS-OVERLAP-FOUND                VALUE 'Y'.
010400*---------------------------------------------------------------*
010500* CARRIES CP-INVESTOR-INFO FORWARD WHEN THE COMPETITOR OVERLAPS
010600* OUR OWN PORTFOLIO (R12); BLANK WHEN IT DOES NOT.
010700*---------------------------------------------------------------*
010800     05  WS-COMPETITOR-INVESTOR-INFO PIC X(50).
010900*---------------------------------------------------------------*
011000* LOWER-CASED PARALLEL NAME TABLE AND PER-COMPANY COMPETITOR
011100* COUNT, BOTH SUBSCRIPTED THE SAME AS COMPANY-TABLE (COTBL).
011200*---------------------------------------------------------------*
011300 01  WS-COMPANY-LOWER-TABLE.
011400     05  WS-COMPANY-NAME-LOWER OCCURS 5000 TIMES
011500                             PIC X(30).
011600 01  WS-COMPANY-COUNT-TABLE.
011700     05  WS-COMPETITOR-COUNT OCCURS 5000 TIMES
011800                             PIC 9(05) USAGE COMP.
011900*---------------------------------------------------------------*
012000     COPY COTBL.
012100*===============================================================*
012200 PROCEDURE DIVISION.
012300*---------------------------------------------------------------*
012400 0000-MAIN-PARAGRAPH.
012500*---------------------------------------------------------------*
012600     PERFORM 1000-OPEN-FILES.
012700     IF WS-FILE-OPEN-ERROR
012800         GO TO 0000-CLOSE-AND-EXIT
012900     END-IF.
013000     PERFORM 2000-LOAD-ACTIVE-COMPANIES.
013100     PERFORM 3000-READ-COMPETITOR-RECORD.
013200     PERFORM 3100-PROCESS-COMPETITOR-RECORD
013300         UNTIL COMPETITOR-FILE-EOF.
013400*---------------------------------------------------------------*
013500 0000-CLOSE-AND-EXIT.
013600*---------------------------------------------------------------*
013700     PERFORM 4000-CLOSE-FILES THRU 4900-DISPLAY-TOTALS.
013800     GOBACK.
013900*---------------------------------------------------------------*
014000 1000-OPEN-FILES.
014100*---------------------------------------------------------------*
014200     OPEN INPUT COMPANY-MASTER-FILE.
014300     OPEN INPUT COMPETITOR-FILE.
014400     IF NOT COMPANY-FILE-OK
014500         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
014600         DISPLAY 'COMPFILE FILE STATUS: ', COMPANY-FILE-STATUS
014700     END-IF.
014800     IF NOT COMPETITOR-FILE-OK
014900         MOVE 'Y'                    TO WS-FILE-OPEN-ERROR-SW
015000         DISPLAY 'COMPETIT FILE STATUS: ', COMPETITOR-FILE-STATUS
015100     END-IF.
015200*---------------------------------------------------------------*
015300 2000-LOAD-ACTIVE-COMPANIES.
015400*---------------------------------------------------------------*
015500     MOVE 0                          TO COT-TABLE-SIZE.
015600     PERFORM 2100-READ-COMPANY-RECORD.
015700     PERFORM 2200-ADD-IF-ACTIVE
015800         UNTIL COMPANY-FILE-EOF.
015900*---------------------------------------------------------------*
016000 2100-READ-COMPANY-RECORD.
016100*---------------------------------------------------------------*
016200     READ COMPANY-MASTER-FILE
016300         AT END
016400             SET COMPANY-FILE-EOF TO TRUE
016500     END-READ.
016600*---------------------------------------------------------------*
016700 2200-ADD-IF-ACTIVE.
016800*---------------------------------------------------------------*
016900     IF CO-ACTIVE
017000         ADD 1                       TO COT-TABLE-SIZE
017100         MOVE CO-ID TO
017200             TC-COMPANY-ID (COT-TABLE-SIZE)
017300         MOVE CO-CLEANED-NAME TO
017400             TC-COMPANY-NAME (COT-TABLE-SIZE)
017500         MOVE 0 TO
017600             WS-COMPETITOR-COUNT (COT-TABLE-SIZE)
017700         MOVE CO-CLEANED-NAME TO
017800             WS-COMPANY-NAME-LOWER (COT-TABLE-SIZE)
017900         PERFORM 2210-LOWERCASE-TABLE-ENTRY
018000     END-IF.
018100     PERFORM 2100-READ-COMPANY-RECORD.
018200*---------------------------------------------------------------*
018300 2210-LOWERCASE-TABLE-ENTRY.
018400*---------------------------------------------------------------*
018500     INSPECT WS-COMPANY-NAME-LOWER (COT-TABLE-SIZE)
018600         REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
018700                   ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
018800                   ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
018900                   ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
019000                   ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
019100                   ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
019200                   ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
019300                   ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
019400                   ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
019500*---------------------------------------------------------------*
019600 3000-READ-COMPETITOR-RECORD.
019700*---------------------------------------------------------------*
019800     READ COMPETITOR-FILE
019900         AT END
020000             SET COMPETITOR-FILE-EOF TO TRUE
020100     END-READ.
020200*---------------------------------------------------------------*
020300 3100-PROCESS-COMPETITOR-RECORD.
020400*---------------------------------------------------------------*
020500     ADD 1                           TO WS-RELATIONS-READ.
020600     MOVE CP-COMPETITOR              TO WS-LOWER-COMPETITOR.
020700     INSPECT WS-LOWER-COMPETITOR
020800         REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
020900                   ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
021000                   ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
021100                   ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
021200                   ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
021300                   ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
021400                   ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
021500                   ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
021600                   ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
021700     MOVE CP-COMPANY                 TO WS-LOWER-SUBJECT.
021800     INSPECT WS-LOWER-SUBJECT
021900         REPLACING ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
022000                   ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
022100                   ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
022200                   ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
022300                   ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
022400                   ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
022500                   ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
022600                   ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
022700                   ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
022800     PERFORM 3200-CHECK-OVERLAP.
022900     PERFORM 3300-COUNT-FOR-SUBJECT.
023000     PERFORM 3400-DISPLAY-COMPETITOR-RESULT.
023100     PERFORM 3000-READ-COMPETITOR-RECORD.
023200*---------------------------------------------------------------*
023300 3200-CHECK-OVERLAP.
023400*---------------------------------------------------------------*
023500     MOVE 'N'                        TO WS-OVERLAP-SW.
023600     PERFORM 3210-TEST-ONE-COMPANY-ENTRY
023700         VARYING COT-TABLE-INDEX FROM 1 BY 1
023800             UNTIL COT-TABLE-INDEX > COT-TABLE-SIZE
023900                OR WS-OVERLAP-FOUND.
024000*---------------------------------------------------------------*
024100* R12 - CARRY THE COMPETITOR'S INVESTOR-INFO STRING FORWARD WHEN
024200* THE LOWER-CASED NAME OVERLAPS OUR PORTFOLIO; BLANK IT OUT WHEN
024300* THE COMPETITOR IS NOT ONE OF OUR OWN.              OMP-1362
024400*---------------------------------------------------------------*
024500     IF WS-OVERLAP-FOUND
024600         ADD 1                   TO WS-OVERLAPS-FOUND
024700         MOVE CP-INVESTOR-INFO
024800             TO WS-COMPETITOR-INVESTOR-INFO
024900     ELSE
025000         MOVE SPACES
025100             TO WS-COMPETITOR-INVESTOR-INFO
025200     END-IF.
025300*---------------------------------------------------------------*
025400 3210-TEST-ONE-COMPANY-ENTRY.
025500*---------------------------------------------------------------*
025600     IF WS-COMPANY-NAME-LOWER (COT-TABLE-INDEX) =
025700             WS-LOWER-COMPETITOR
025800         SET WS-OVERLAP-FOUND        TO TRUE
025900     END-IF.
026000*---------------------------------------------------------------*
026100 3300-COUNT-FOR-SUBJECT.
026200*---------------------------------------------------------------*
026300     MOVE 0                          TO WS-SUBJECT-INDEX.
026400     PERFORM 3310-TEST-ONE-SUBJECT-ENTRY
026500         VARYING COT-TABLE-INDEX FROM 1 BY 1
026600             UNTIL COT-TABLE-INDEX > COT-TABLE-SIZE
026700                OR WS-SUBJECT-INDEX NOT = 0.
026800*---------------------------------------------------------------*
026900 3310-TEST-ONE-SUBJECT-ENTRY.
027000*---------------------------------------------------------------*
027100     IF WS-COMPANY-NAME-LOWER (COT-TABLE-INDEX) =
027200             WS-LOWER-SUBJECT
027300         MOVE COT-TABLE-INDEX        TO WS-SUBJECT-INDEX
027400     END-IF.
027500     IF WS-SUBJECT-INDEX NOT = 0
027600         ADD 1 TO WS-COMPETITOR-COUNT (WS-SUBJECT-INDEX)
027700     END-IF.
027800*---------------------------------------------------------------*
027900 3400-DISPLAY-COMPETITOR-RESULT.
028000*---------------------------------------------------------------*
028100* SURFACES THE PER-COMPETITOR OVERLAP RESULT, INCLUDING THE
028200* CARRIED-OR-BLANKED INVESTOR-INFO STRING (R12).  NO DEDICATED
028300* OUTPUT FILE IS SPECCED FOR OVRLAP SO THIS SHOP DISPLAYS IT,
028400* SAME AS THE TOTALS BELOW.                         OMP-1362
028500*---------------------------------------------------------------*
028600     DISPLAY '  COMPETITOR: ', CP-COMPETITOR,
028700             ' OF ', CP-COMPANY,
028800             ' OVERLAP: ', WS-OVERLAP-SW,
028900             ' INVESTOR INFO: ', WS-COMPETITOR-INVESTOR-INFO.
029000*---------------------------------------------------------------*
029100 4000-CLOSE-FILES.
029200*---------------------------------------------------------------*
029300     CLOSE COMPANY-MASTER-FILE
029400           COMPETITOR-FILE.
029500*---------------------------------------------------------------*
029600 4900-DISPLAY-TOTALS.
029700*---------------------------------------------------------------*
029800     DISPLAY 'OVRLAP - COMPETITOR OVERLAP COMPLETE'.
029900     DISPLAY '  RELATIONS READ    : ', WS-RELATIONS-READ.
030000     DISPLAY '  OVERLAPS FOUND    : ', WS-OVERLAPS-FOUND.
030100     PERFORM 4910-DISPLAY-SUBJECT-COUNTS
030200         VARYING COT-TABLE-INDEX FROM 1 BY 1
030300         UNTIL COT-TABLE-INDEX > COT-TABLE-SIZE.
030400*---------------------------------------------------------------*
030500 4910-DISPLAY-SUBJECT-COUNTS.
030600*---------------------------------------------------------------*
030700     IF WS-COMPETITOR-COUNT (COT-TABLE-INDEX) > 0
030800         DISPLAY '    ', TC-COMPANY-NAME (COT-TABLE-INDEX),
030900                 ' COMPETITORS: ',
031000                 WS-COMPETITOR-COUNT (COT-TABLE-INDEX)
031100     END-IF.
