000100*===============================================================*
000200* PROGRAM NAME:    HEATDX
000300* ORIGINAL AUTHOR: E ACKERMAN
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/17/98 E ACKERMAN     CREATED - AVERAGES GDELT VOLUME DATA    OMP-1055
000900*                         POINTS INTO A PER-COMPANY HEAT INDEX    OMP-1055
001000* 02/26/99 T OKAFOR       ADDED SIX-WAY HEAT LEVEL CLASSIFICATION OMP-1062
001100* 09/08/99 T OKAFOR       Y2K - TARGET MONTH PARM IS 4-DIGIT      OMP-1069
001200*                         YEAR, REVIEWED, NO CHANGE REQUIRED      OMP-1069
001300* 07/12/04 E ACKERMAN     ADDED SPECIAL-NAMES PER SHOP STANDARDS  OMP-1365
001400*                         REVIEW - PRINTER MNEMONIC ONLY          OMP-1365
001500* 07/26/04 E ACKERMAN     OPEN/PARM-READ NOW ONE PERFORM...     OMP-1367
001600*                         THRU RANGE; MISSING-PARM BRANCH NOW   OMP-1367
001700*                         GOES TO THE RANGE EXIT, PER SHOP      OMP-1367
001800*                         STANDARDS REVIEW                      OMP-1367
001900* 07/26/04 E ACKERMAN     TWO WORKING SWITCHES PULLED UP TO     OMP-1368
002000*                         77-LEVEL, PER SHOP STANDARDS REVIEW   OMP-1368
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  HEATDX.
002300 AUTHOR.        E ACKERMAN.
002400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN.  11/17/98.
002600 DATE-COMPILED.
002700 SECURITY.      NON-CONFIDENTIAL.
002800*===============================================================*
002900 ENVIRONMENT DIVISION.
003000*---------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*---------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*---------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900*---------------------------------------------------------------*
004000 FILE-CONTROL.
004100     SELECT PARM-CARD-FILE ASSIGN TO PARMCARD
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS PARM-CARD-STATUS.
004400*
004500     SELECT HEAT-INPUT-FILE ASSIGN TO HEATFILE
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS HEAT-INPUT-STATUS.
004800*
004900     SELECT HEAT-OUTPUT-FILE ASSIGN TO HEATOUT
005000         ORGANIZATION IS SEQUENTIAL
005100         FILE STATUS IS HEAT-OUTPUT-STATUS.
005200*
005300     SELECT SORT-FILE ASSIGN TO SORTWK1.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  PARM-CARD-FILE
006000     RECORDING MODE IS F.
006100 01  PARM-CARD-RECORD                PIC X(07).
006200*---------------------------------------------------------------*
006300 FD  HEAT-INPUT-FILE
006400     RECORDING MODE IS F.
006500     COPY HTHDR.
006600*---------------------------------------------------------------*
006700 FD  HEAT-OUTPUT-FILE
006800     RECORDING MODE IS F.
006900     COPY HOHDR.
007000*---------------------------------------------------------------*
007100 SD  SORT-FILE.
007200 01  SORT-RECORD.
007300     05  SR-COMPANY-ID                PIC 9(05).
007400     05  SR-VOLUME-VALUE              PIC 9(03)V9(06).
007500*---------------------------------------------------------------*
007600* ALTERNATE VIEW OF THE SORT RECORD USED WHEN THE VOLUME VALUE
007700* NEEDS TO BE HANDLED AS A WHOLE/FRACTION PAIR RATHER THAN A
007800* SINGLE IMPLIED-DECIMAL FIELD (CONTROL-TOTAL CROSS-FOOT CHECK).
007900*---------------------------------------------------------------*
008000 01  SORT-RECORD-SPLIT REDEFINES SORT-RECORD.
008100     05  SRS-COMPANY-ID               PIC 9(05).
008200     05  SRS-VOLUME-WHOLE             PIC 9(03).
008300     05  SRS-VOLUME-FRACTION          PIC 9(06).
008400*---------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*---------------------------------------------------------------*
008700 01  WS-SWITCHES-SUBSCRIPTS-MISC.
008800     05  PARM-CARD-STATUS            PIC X(02).
008900         88  PARM-CARD-OK                    VALUE '00'.
009000     05  HEAT-INPUT-STATUS           PIC X(02).
009100         88  HEAT-INPUT-OK                   VALUE '00'.
009200         88  HEAT-INPUT-EOF                  VALUE '10'.
009300     05  HEAT-OUTPUT-STATUS          PIC X(02).
009400         88  HEAT-OUTPUT-OK                  VALUE '00'.
009500*---------------------------------------------------------------*
009600* SORT-EOF-SW AND WS-FIRST-GROUP-SW ARE STANDALONE SWITCHES, NOT
009700* PART OF ANY LARGER GROUP, SO THEY ARE CARRIED AS 77-LEVEL ITEMS
009800* PER SHOP STANDARDS REVIEW.                          OMP-1368
009900*---------------------------------------------------------------*
010000 77  SORT-EOF-SW                     PIC X(01) VALUE 'N'.
010100     88  SORT-END-OF-FILE                    VALUE 'Y'.
010200 77  WS-FIRST-GROUP-SW                PIC X(01) VALUE 'Y'.
010300     88  WS-FIRST-GROUP                       VALUE 'Y'.
010400*---------------------------------------------------------------*
010500 01  WS-TARGET-MONTH                 PIC X(07).
010600*---------------------------------------------------------------*
010700 01  WS-CONTROL-TOTALS               USAGE IS COMP.
010800     05  WS-POINTS-READ              PIC 9(07) VALUE 0.
010900     05  WS-COMPANIES-WRITTEN        PIC 9(05) VALUE 0.
011000*---------------------------------------------------------------*
011100 01  WS-BREAK-FIELDS                 USAGE IS COMP.
011200     05  WS-BREAK-COMPANY-ID         PIC 9(05).
011300     05  WS-SUM-VOLUME               PIC 9(09)V9(06).
011400     05  WS-POINT-COUNT              PIC 9(05).
011500*---------------------------------------------------------------*
011600* CARRIES THE FIRST-RECORD-OF-GROUP CONTENTS FORWARD SO THE
011700* BREAK LOGIC CAN TELL CURRENT-COMPANY FROM PRIOR-COMPANY.
011800*---------------------------------------------------------------*
011900 01  WS-HEAT-INDEX-CALC              PIC 9(03)V9(06).
012000 01  WS-HEAT-INDEX-EDIT-AREA REDEFINES WS-HEAT-INDEX-CALC.
012100     05  WS-HEAT-WHOLE-PART          PIC 9(03).
012200     05  WS-HEAT-DECIMAL-PART        PIC 9(06).
012300*===============================================================*
012400 PROCEDURE DIVISION.
012500*---------------------------------------------------------------*
012600 0000-MAIN-PARAGRAPH.
012700*---------------------------------------------------------------*
012800     PERFORM 1000-OPEN-FILES THRU 1100-EXIT.
012900     SORT SORT-FILE
013000         ON ASCENDING KEY SR-COMPANY-ID
013100         INPUT PROCEDURE IS 2000-PROCESS-HEAT-INPUT-FILE
013200         OUTPUT PROCEDURE IS 3000-SUMMARIZE-SORT-FILE.
013300     PERFORM 4000-CLOSE-FILES.
013400     PERFORM 4900-DISPLAY-TOTALS.
013500     GOBACK.
013600*---------------------------------------------------------------*
013700 1000-OPEN-FILES.
013800*---------------------------------------------------------------*
013900     OPEN INPUT  PARM-CARD-FILE.
014000     OPEN INPUT  HEAT-INPUT-FILE.
014100     OPEN OUTPUT HEAT-OUTPUT-FILE.
014200*---------------------------------------------------------------*
014300 1100-READ-PARM-CARD.
014400*---------------------------------------------------------------*
014500     READ PARM-CARD-FILE
014600         AT END
014700             DISPLAY 'HEATDX - MISSING TARGET MONTH PARM'
014800             GO TO 1100-EXIT
014900     END-READ.
015000     MOVE PARM-CARD-RECORD           TO WS-TARGET-MONTH.
015100*---------------------------------------------------------------*
015200 1100-EXIT.
015300     EXIT.
015400*---------------------------------------------------------------*
015500 2000-PROCESS-HEAT-INPUT-FILE SECTION.
015600*---------------------------------------------------------------*
015700     PERFORM 8000-READ-HEAT-INPUT-RECORD.
015800     PERFORM 2100-RELEASE-IF-TARGET-MONTH
015900         UNTIL HEAT-INPUT-EOF.
016000 2000-DUMMY     SECTION.
016100*---------------------------------------------------------------*
016200 2100-RELEASE-IF-TARGET-MONTH.
016300*---------------------------------------------------------------*
016400     IF HT-YEAR-MONTH = WS-TARGET-MONTH
016500         MOVE HT-COMPANY-ID          TO SR-COMPANY-ID
016600         MOVE HT-VOLUME-VALUE        TO SR-VOLUME-VALUE
016700         RELEASE SORT-RECORD
016800     END-IF.
016900     PERFORM 8000-READ-HEAT-INPUT-RECORD.
017000*---------------------------------------------------------------*
017100 3000-SUMMARIZE-SORT-FILE SECTION.
017200*---------------------------------------------------------------*
017300     MOVE 'Y'                        TO WS-FIRST-GROUP-SW.
017400     PERFORM 8200-RETURN-SORT-RECORD.
017500     PERFORM 3100-ACCUMULATE-OR-BREAK
017600         UNTIL SORT-END-OF-FILE.
017700     IF NOT WS-FIRST-GROUP
017800         PERFORM 3200-WRITE-HEAT-RECORD
017900     END-IF.
018000 3000-DUMMY     SECTION.
018100*---------------------------------------------------------------*
018200 3100-ACCUMULATE-OR-BREAK.
018300*---------------------------------------------------------------*
018400     IF WS-FIRST-GROUP
018500         MOVE 'N'                    TO WS-FIRST-GROUP-SW
018600         MOVE SR-COMPANY-ID          TO WS-BREAK-COMPANY-ID
018700         MOVE 0                      TO WS-SUM-VOLUME
018800         MOVE 0                      TO WS-POINT-COUNT
018900     ELSE
019000         IF SR-COMPANY-ID NOT = WS-BREAK-COMPANY-ID
019100             PERFORM 3200-WRITE-HEAT-RECORD
019200             MOVE SR-COMPANY-ID      TO WS-BREAK-COMPANY-ID
019300             MOVE 0                  TO WS-SUM-VOLUME
019400             MOVE 0                  TO WS-POINT-COUNT
019500         END-IF
019600     END-IF.
019700     ADD SR-VOLUME-VALUE             TO WS-SUM-VOLUME.
019800     ADD 1                           TO WS-POINT-COUNT.
019900     ADD 1                           TO WS-POINTS-READ.
020000     PERFORM 8200-RETURN-SORT-RECORD.
020100*---------------------------------------------------------------*
020200 3200-WRITE-HEAT-RECORD.
020300*---------------------------------------------------------------*
020400     IF WS-POINT-COUNT > 0
020500         COMPUTE WS-HEAT-INDEX-CALC ROUNDED =
020600             WS-SUM-VOLUME / WS-POINT-COUNT
020700     ELSE
020800         MOVE 0                      TO WS-HEAT-INDEX-CALC
020900     END-IF.
021000     MOVE SPACE                      TO HO-RECORD.
021100     MOVE WS-BREAK-COMPANY-ID        TO HO-COMPANY-ID.
021200     MOVE WS-TARGET-MONTH            TO HO-YEAR-MONTH.
021300     MOVE WS-HEAT-INDEX-CALC         TO HO-HEAT-INDEX.
021400     MOVE WS-POINT-COUNT             TO HO-POINT-COUNT.
021500     PERFORM 3210-SET-HEAT-LEVEL.
021600     WRITE HO-RECORD.
021700     ADD 1                           TO WS-COMPANIES-WRITTEN.
021800*---------------------------------------------------------------*
021900 3210-SET-HEAT-LEVEL.
022000*---------------------------------------------------------------*
022100     EVALUATE TRUE
022200         WHEN WS-HEAT-INDEX-CALC >= 1.0
022300             SET HO-LEVEL-EXTREME    TO TRUE
022400         WHEN WS-HEAT-INDEX-CALC >= 0.5
022500             SET HO-LEVEL-VERY-HOT   TO TRUE
022600         WHEN WS-HEAT-INDEX-CALC >= 0.2
022700             SET HO-LEVEL-HOT        TO TRUE
022800         WHEN WS-HEAT-INDEX-CALC >= 0.1
022900             SET HO-LEVEL-WARM       TO TRUE
023000         WHEN WS-HEAT-INDEX-CALC > 0
023100             SET HO-LEVEL-MILD       TO TRUE
023200         WHEN OTHER
023300             SET HO-LEVEL-COLD       TO TRUE
023400     END-EVALUATE.
023500*---------------------------------------------------------------*
023600 4000-CLOSE-FILES.
023700*---------------------------------------------------------------*
023800     CLOSE PARM-CARD-FILE
023900           HEAT-INPUT-FILE
024000           HEAT-OUTPUT-FILE.
024100*---------------------------------------------------------------*
024200 4900-DISPLAY-TOTALS.
024300*---------------------------------------------------------------*
024400     DISPLAY 'HEATDX - HEAT INDEX COMPLETE FOR ', WS-TARGET-MONTH.
024500     DISPLAY '  DATA POINTS READ   : ', WS-POINTS-READ.
024600     DISPLAY '  COMPANIES WRITTEN  : ', WS-COMPANIES-WRITTEN.
024700*---------------------------------------------------------------*
024800 8000-READ-HEAT-INPUT-RECORD.
024900*---------------------------------------------------------------*
025000     READ HEAT-INPUT-FILE
025100         AT END
025200             SET HEAT-INPUT-EOF TO TRUE
025300     END-READ.
025400*---------------------------------------------------------------*
025500 8200-RETURN-SORT-RECORD.
025600*---------------------------------------------------------------*
025700     RETURN SORT-FILE
025800         AT END
025900             SET SORT-END-OF-FILE TO TRUE.
